000100      *****************************************************************
000200      * IBA.TIP08                                                    *
000300      * COPYBOOK    - FOREX TRADE RECORD (SECTION "TRADES", ASSET    *
000400      *               CATEGORY = "FOREX")                            *
000500      * SYSTEM      - IBA  (INTRODUCING BROKER ACTIVITY FEED)        *
000600      * AUTHOR      - W. B. TRAN                                     *
000700      * INSTALLATION- SYSTEMS GROUP - BROKERAGE OPERATIONS            *
000800      * DATE-WRITTEN- 07/11/1991                                     *
000900      * SECURITY    - COMPANY CONFIDENTIAL - INTERNAL USE ONLY       *
001000      *                                                               *
001100      * ONE RECORD PER FOREX TRADE ROW.  FOREX ROWS NEVER GO THROUGH  *
001200      * THE TRADE-SPLITTING OR ASSET-ID ASSIGNMENT LOGIC AND CARRY NO *
001300      * CODES GROUP - SEE BATCH FLOW STEP 9 (4000-PROCESS-FOREX-      *
001400      * SECTIONS) IN IBAP100.CBL.  FX-QUANTITY IS NOT RESCALED TO 4   *
001500      * DECIMALS - FOREX QUANTITIES ARE CARRIED AT SOURCE PRECISION.  *
001600      *---------------------------------------------------------------
001700      * CHANGE LOG
001800      *---------------------------------------------------------------
001900      *  07/11/91 WBT  00001  ORIGINAL COPYBOOK - FOREX LEG OF DFA.TIP02
002000      *                       SPLIT OUT AS ITS OWN RECORD TYPE
002100      *  04/19/93 WBT  00009  ADDED FX-COMMISSION (WAS ZERO-FILLED)
002200      *  09/02/96 CJH  00024  WIDENED FX-SOURCE-CCY/FX-TARGET-CCY TO 10
002300      *  10/05/98 PQR  00031  Y2K - FX-DATETIME REBUILT AS CCYYMMDD
002400      *  03/22/99 PQR  00032  Y2K - VERIFIED NO 2-DIGIT YEAR COMPARES
002500      *  05/14/03 SNG  00038  NOTED FX-QUANTITY NOT RESCALED (TICKET
002600      *                       HELP-4471 - RECONCILIATION BREAK)
002700      *---------------------------------------------------------------
002800       01  IBA-FX-FIELD-REC.
002900           05  IBA-FX-DATETIME-TEXT      PIC X(20).
003000           05  IBA-FX-SYMBOL-TEXT        PIC X(20).
003100           05  IBA-FX-QUANTITY-TEXT      PIC X(20).
003200           05  IBA-FX-PRICE-TEXT         PIC X(20).
003300           05  IBA-FX-PROCEEDS-TEXT      PIC X(20).
003400           05  IBA-FX-COMMISSION-TEXT    PIC X(20).
003500           05  FILLER                    PIC X(06).
003600
003700      * ONE RECORD PER EMITTED FOREX TRADE - WRITTEN TO FXOUT
003800       01  IBA-FX-REC.
003900           05  FX-DATETIME-DATE          PIC 9(8).
004000           05  FX-DATETIME-DATE-R REDEFINES FX-DATETIME-DATE.
004100               10  FX-DT-CC              PIC 9(2).
004200               10  FX-DT-YY              PIC 9(2).
004300               10  FX-DT-MM              PIC 9(2).
004400               10  FX-DT-DD              PIC 9(2).
004500           05  FX-DATETIME-TIME          PIC 9(6).
004600           05  FX-DATETIME-TIME-R REDEFINES FX-DATETIME-TIME.
004700               10  FX-DT-HH              PIC 9(2).
004800               10  FX-DT-MN              PIC 9(2).
004900               10  FX-DT-SS              PIC 9(2).
005000           05  FX-SOURCE-CCY             PIC X(10).
005100           05  FX-TARGET-CCY             PIC X(10).
005200           05  FX-QUANTITY               PIC S9(13)V9(4)
005300               SIGN TRAILING SEPARATE.
005400           05  FX-PRICE                  PIC S9(13)V9(4)
005500               SIGN TRAILING SEPARATE.
005600           05  FX-PROCEEDS               PIC S9(13)V9(4)
005700               SIGN TRAILING SEPARATE.
005800           05  FX-COMMISSION             PIC S9(13)V9(4)
005900               SIGN TRAILING SEPARATE.
006000           05  FILLER                    PIC X(30).
