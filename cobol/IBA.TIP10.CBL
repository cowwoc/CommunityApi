000100      *****************************************************************
000200      * IBA.TIP10                                                    *
000300      * COPYBOOK    - DIVIDEND / WITHHOLDING TAX RECORD (SECTIONS     *
000400      *               "DIVIDENDS" AND "WITHHOLDING TAX", MERGED)      *
000500      * SYSTEM      - IBA  (INTRODUCING BROKER ACTIVITY FEED)        *
000600      * AUTHOR      - L. D. MARSH (ADAPTED FROM DVRA.TIP01 DIVIDEND    *
000700      *               REFRESHER LAYOUT)                               *
000800      * INSTALLATION- SYSTEMS GROUP - BROKERAGE OPERATIONS            *
000900      * DATE-WRITTEN- 01/22/1990                                     *
001000      * SECURITY    - COMPANY CONFIDENTIAL - INTERNAL USE ONLY       *
001100      *                                                               *
001200      * ONE RECORD PER DIVIDEND OR WITHHOLDING-TAX ROW.  BOTH SOURCE  *
001300      * SECTIONS SHARE THIS LAYOUT - DIV-QUANTITY IS NEGATIVE FOR A   *
001400      * WITHHOLDING-TAX ROW AND POSITIVE FOR A DIVIDEND-PAID ROW, SO  *
001500      * NO SEPARATE FLAG IS CARRIED.  SEE BATCH FLOW STEP 11           *
001600      * (4200-PROCESS-DIVIDEND-SECTION).                               *
001700      *---------------------------------------------------------------
001800      * CHANGE LOG
001900      *---------------------------------------------------------------
002000      *  01/22/90 LDM  00001  ORIGINAL COPYBOOK - DIVIDENDS ONLY
002100      *  09/02/90 LDM  00009  MERGED IN WITHHOLDING TAX SECTION LAYOUT
002200      *                       (WAS A SEPARATE COPYBOOK, WTAX.TIP01)
002300      *  07/11/91 WBT  00014  ADDED DIV-DESCRIPTION (WAS UNCAPTURED)
002400      *  10/05/98 PQR  00019  Y2K - DIV-DATE REBUILT AS CCYYMMDD
002500      *  03/22/99 PQR  00020  Y2K - VERIFIED NO 2-DIGIT YEAR COMPARES
002600      *  08/19/01 SNG  00025  WIDENED DIV-DESCRIPTION TO X(80)
002700      *---------------------------------------------------------------
002800       01  IBA-DIV-FIELD-REC.
002900           05  IBA-DIV-DATE-TEXT         PIC X(20).
003000           05  IBA-DIV-QUANTITY-TEXT     PIC X(20).
003100           05  IBA-DIV-DESCRIPTION-TEXT  PIC X(80).
003200           05  FILLER                    PIC X(06).
003300
003400      * ONE RECORD PER EMITTED DIVIDEND/WITHHOLDING-TAX ROW - DIVOUT
003500       01  IBA-DIV-REC.
003600           05  DIV-DATE                  PIC 9(8).
003700           05  DIV-DATE-R REDEFINES DIV-DATE.
003800               10  DIV-DT-CC             PIC 9(2).
003900               10  DIV-DT-YY             PIC 9(2).
004000               10  DIV-DT-MM             PIC 9(2).
004100               10  DIV-DT-DD             PIC 9(2).
004200           05  DIV-CURRENCY              PIC X(10).
004300           05  DIV-QUANTITY              PIC S9(13)V9(4)
004400               SIGN TRAILING SEPARATE.
004500           05  DIV-DESCRIPTION           PIC X(80).
004600           05  FILLER                    PIC X(10).
