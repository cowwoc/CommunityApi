000100      *****************************************************************
000200      * IBA.TIP06                                                    *
000300      * COPYBOOK    - MARK-TO-MARKET PERFORMANCE SUMMARY RECORD      *
000400      *               (SECTION "MARK-TO-MARKET PERFORMANCE SUMMARY") *
000500      * SYSTEM      - IBA  (INTRODUCING BROKER ACTIVITY FEED)        *
000600      * AUTHOR      - W. TRAN (ADAPTED FROM APR.TIP03 ACCOUNT-POSITION*
000700      *               SHARE-BALANCE DETAIL LAYOUT)                   *
000800      * INSTALLATION- SYSTEMS GROUP - BROKERAGE OPERATIONS            *
000900      * DATE-WRITTEN- 07/11/1991                                     *
001000      * SECURITY    - COMPANY CONFIDENTIAL - INTERNAL USE ONLY       *
001100      *                                                               *
001200      * ONE ENTRY PER SYMBOL HELD AT THE START OF THE STATEMENT       *
001300      * PERIOD.  THE PRIOR/CURRENT QUANTITY COLUMNS SEED THE RUNNING  *
001400      * POSITION-SIZE STATE THAT THE TRADES PASS (IBA.TIP07) MAINTAINS*
001500      * AND ASSIGN EACH PRE-EXISTING SYMBOL ITS OWN ASSET ID BEFORE   *
001600      * ANY TRADE ROW IS READ.  ONLY "STOCKS" AND "EQUITY AND INDEX   *
001700      * OPTIONS" ROWS ARE KEPT; "TOTAL", "FOREX", "TOTAL (ALL ASSETS)"*
001800      * AND "BROKER INTEREST PAID AND RECEIVED" ROWS ARE SKIPPED.     *
001900      *---------------------------------------------------------------
002000      * CHANGE LOG
002100      *---------------------------------------------------------------
002200      *  07/11/91 WBT  00073  ORIGINAL COPYBOOK, ADAPTED FROM THE      
002300      *                       ACCOUNT-POSITION SHARE-BALANCE LAYOUT
002400      *  11/30/93 WBT  00106  ADDED MTM-TABLE FOR PRE-TRADE ASSET SEED
002500      *  06/08/95 CJH  00132  RAISED MTM-TABLE OCCURS 50 TO 150
002600      *  02/17/97 CJH  00143  ADDED OPTION SYMBOL UNDERLYING/STRIKE
002700      *  10/05/98 PQR  00167  Y2K - NO DATE FIELDS IN THIS MEMBER, N/A
002800      *---------------------------------------------------------------
002900       01  IBA-MTM-FIELD-REC.
003000           05  IBA-MTM-ASSET-CATEGORY    PIC X(30).
003100               88  IBA-MTM-CAT-KEEP          VALUE 'Stocks'
003200                           'Equity and Index Options'.
003300               88  IBA-MTM-CAT-SKIP          VALUE 'Total' 'Forex'
003400                           'Total (All Assets)'
003500                           'Broker Interest Paid and Received'.
003600           05  IBA-MTM-SYMBOL-TEXT       PIC X(40).
003700           05  IBA-MTM-PRIOR-QTY-TEXT    PIC X(20).
003800           05  IBA-MTM-CURRENT-QTY-TEXT  PIC X(20).
003900           05  FILLER                    PIC X(06).
004000
004100      * ONE ENTRY PER PRE-EXISTING SYMBOL, SEEDED BEFORE TRADES PASS
004200       01  IBA-MTM-TABLE-CTL.
004300           05  MTM-TABLE-COUNT           PIC S9(4) COMP VALUE ZERO.
004400           05  MTM-TABLE-MAX             PIC S9(4) COMP VALUE +150.
004500           05  MTM-TABLE OCCURS 150 TIMES INDEXED BY MTM-IDX.
004600               10  MTM-SYMBOL            PIC X(40).
004700               10  MTM-UNDERLYING        PIC X(40).
004800               10  MTM-STRIKE            PIC S9(13)V9(4)
004900                   SIGN TRAILING SEPARATE.
005000               10  MTM-PRIOR-QTY         PIC S9(13)V9(4)
005100                   SIGN TRAILING SEPARATE.
005200               10  MTM-CURRENT-QTY       PIC S9(13)V9(4)
005300                   SIGN TRAILING SEPARATE.
005400               10  MTM-ASSET-ID          PIC 9(09).
005500               10  MTM-ASSET-ID-ASSIGNED-FL PIC X(01) VALUE 'N'.
005600                   88  MTM-ASSET-ID-ASSIGNED    VALUE 'Y'.
005700           05  FILLER                    PIC X(06).
