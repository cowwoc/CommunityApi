000100      *****************************************************************
000200      * IBA.TIP09                                                    *
000300      * COPYBOOK    - DEPOSITS & WITHDRAWALS RECORD (SECTION          *
000400      *               "DEPOSITS & WITHDRAWALS")                      *
000500      * SYSTEM      - IBA  (INTRODUCING BROKER ACTIVITY FEED)        *
000600      * AUTHOR      - C. J. HUANG                                    *
000700      * INSTALLATION- SYSTEMS GROUP - BROKERAGE OPERATIONS            *
000800      * DATE-WRITTEN- 06/08/1995                                     *
000900      * SECURITY    - COMPANY CONFIDENTIAL - INTERNAL USE ONLY       *
001000      *                                                               *
001100      * ONE RECORD PER CASH DEPOSIT OR WITHDRAWAL ROW.  DEP-QUANTITY  *
001200      * IS SIGNED - POSITIVE FOR A DEPOSIT, NEGATIVE FOR A WITHDRAWAL,*
001300      * CARRIED THROUGH EXACTLY AS GIVEN ON THE SOURCE ROW.  SEE       *
001400      * BATCH FLOW STEP 10 (4100-PROCESS-DEPOSIT-SECTIONS).           *
001500      *---------------------------------------------------------------
001600      * CHANGE LOG
001700      *---------------------------------------------------------------
001800      *  06/08/95 CJH  00001  ORIGINAL COPYBOOK FOR STMTLOAD BATCH
001900      *  02/17/97 CJH  00006  ADDED DEP-DESCRIPTION (WAS UNCAPTURED)
002000      *  10/05/98 PQR  00011  Y2K - DEP-DATE REBUILT AS CCYYMMDD
002100      *  03/22/99 PQR  00012  Y2K - VERIFIED NO 2-DIGIT YEAR COMPARES
002200      *  08/19/01 SNG  00017  WIDENED DEP-DESCRIPTION TO X(60)
002300      *---------------------------------------------------------------
002400       01  IBA-DEP-FIELD-REC.
002500           05  IBA-DEP-DATE-TEXT         PIC X(20).
002600           05  IBA-DEP-QUANTITY-TEXT     PIC X(20).
002700           05  IBA-DEP-DESCRIPTION-TEXT  PIC X(80).
002800           05  FILLER                    PIC X(06).
002900
003000      * ONE RECORD PER EMITTED DEPOSIT/WITHDRAWAL - WRITTEN TO DEPOUT
003100       01  IBA-DEP-REC.
003200           05  DEP-DATE                  PIC 9(8).
003300           05  DEP-DATE-R REDEFINES DEP-DATE.
003400               10  DEP-DT-CC             PIC 9(2).
003500               10  DEP-DT-YY             PIC 9(2).
003600               10  DEP-DT-MM             PIC 9(2).
003700               10  DEP-DT-DD             PIC 9(2).
003800           05  DEP-CURRENCY              PIC X(10).
003900           05  DEP-QUANTITY              PIC S9(13)V9(4)
004000               SIGN TRAILING SEPARATE.
004100           05  DEP-DESCRIPTION           PIC X(80).
004200           05  FILLER                    PIC X(10).
