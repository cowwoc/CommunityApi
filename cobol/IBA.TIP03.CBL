000100      *****************************************************************
000200      * IBA.TIP03                                                    *
000300      * COPYBOOK    - ACCOUNT RECORD (SECTION "ACCOUNT INFORMATION") *
000400      * SYSTEM      - IBA  (INTRODUCING BROKER ACTIVITY FEED)        *
000500      * AUTHOR      - L. MARTINEZ                                    *
000600      * INSTALLATION- SYSTEMS GROUP - BROKERAGE OPERATIONS            *
000700      * DATE-WRITTEN- 01/22/1990                                     *
000800      * SECURITY    - COMPANY CONFIDENTIAL - INTERNAL USE ONLY       *
000900      *                                                               *
001000      * "ACCOUNT" AND "NAME" ARE THE ONLY FIELD NAMES CARRIED FORWARD *
001100      * TO THE OUTPUT ACCOUNT RECORD.  ACCOUNT TYPE, CUSTOMER TYPE,   *
001200      * ACCOUNT CAPABILITIES AND BASE CURRENCY ARE READ AND DROPPED.  *
001300      *---------------------------------------------------------------
001400      * CHANGE LOG
001500      *---------------------------------------------------------------
001600      *  01/22/90 LDM  00060  ORIGINAL COPYBOOK FOR STMTLOAD BATCH
001700      *  04/03/92 WBT  00095  ADDED ACCT-NAME-SEEN-CT DUP CHECK COUNTER
001800      *  10/05/98 PQR  00164  Y2K - NO DATE FIELDS IN THIS MEMBER, N/A
001900      *  08/19/01 SNG  00190  WIDENED ACCT-OWNER TO X(60) - JOINT ACCTS
002000      *---------------------------------------------------------------
002100       01  IBA-ACCT-FIELD-REC.
002200           05  IBA-ACCT-FIELD-NAME       PIC X(20).
002300               88  IBA-FLD-IS-ACCOUNT        VALUE 'Account'.
002400               88  IBA-FLD-IS-NAME           VALUE 'Name'.
002500               88  IBA-FLD-IS-ACCT-TYPE      VALUE 'Account Type'.
002600               88  IBA-FLD-IS-CUST-TYPE      VALUE 'Customer Type'.
002700               88  IBA-FLD-IS-ACCT-CAPS      VALUE
002800                                         'Account Capabilities'.
002900               88  IBA-FLD-IS-BASE-CCY       VALUE 'Base Currency'.
003000           05  IBA-ACCT-FIELD-VALUE      PIC X(80).
003100           05  FILLER                    PIC X(06).
003200
003300       01  IBA-ACCT-REC.
003400           05  ACCT-ACCOUNT-SEEN-CT      PIC S9(4) COMP VALUE ZERO.
003500           05  ACCT-NAME-SEEN-CT         PIC S9(4) COMP VALUE ZERO.
003600           05  ACCT-NUMBER               PIC X(20).
003700           05  ACCT-OWNER                PIC X(60).
003800           05  FILLER                    PIC X(10).
