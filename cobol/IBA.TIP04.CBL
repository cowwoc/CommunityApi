000100      *****************************************************************
000200      * IBA.TIP04                                                    *
000300      * COPYBOOK    - CASH ACTIVITY RECORD (SECTION "CASH REPORT")   *
000400      * SYSTEM      - IBA  (INTRODUCING BROKER ACTIVITY FEED)        *
000500      * AUTHOR      - W. TRAN (ADAPTED FROM SDCM.BALANCE)            *
000600      * INSTALLATION- SYSTEMS GROUP - BROKERAGE OPERATIONS            *
000700      * DATE-WRITTEN- 07/01/1991                                     *
000800      * SECURITY    - COMPANY CONFIDENTIAL - INTERNAL USE ONLY       *
000900      *                                                               *
001000      * ONE ENTRY PER DISTINCT CURRENCY CARRYING THE "STARTING CASH"  *
001100      * AND "ENDING CASH" TOTALS.  ALL OTHER CASH REPORT SUMMARY-NAME *
001200      * VALUES (DEPOSITS, TRADES, COMMISSIONS, ETC.) ARE READ AND     *
001300      * DROPPED; THE "BASE CURRENCY SUMMARY" CURRENCY ROW IS ALWAYS   *
001400      * SKIPPED (DUPLICATE OF A LATER NAMED-CURRENCY ROW).            *
001500      *---------------------------------------------------------------
001600      * CHANGE LOG
001700      *---------------------------------------------------------------
001800      *  07/01/91 WBT  00072  ORIGINAL COPYBOOK, ADAPTED FROM THE      
001900      *                       SDCM BALANCING-DATA HEADER/DETAIL LAYOUT
002000      *  11/30/93 WBT  00105  ADDED CASH-STARTING-SEEN/ENDING-SEEN CTRS
002100      *  06/08/95 CJH  00130  ADDED CASH-TABLE OCCURS FOR MULTI-CCY
002200      *  02/17/97 CJH  00141  RAISED CASH-TABLE OCCURS 10 TO 25
002300      *  10/05/98 PQR  00165  Y2K - NO DATE FIELDS IN THIS MEMBER, N/A
002400      *---------------------------------------------------------------
002500       01  IBA-CASH-FIELD-REC.
002600           05  IBA-CASH-CURRENCY         PIC X(10).
002700               88  IBA-CASH-IS-BASE-SUMMARY VALUE 'Base Currency Sum'.
002800           05  IBA-CASH-SUMMARY-NAME     PIC X(30).
002900               88  IBA-CASH-IS-STARTING      VALUE 'Starting Cash'.
003000               88  IBA-CASH-IS-ENDING        VALUE 'Ending Cash'.
003100               88  IBA-CASH-IS-IGNORED       VALUE
003200                   'Ending Settled Cash' 'Deposits'
003300                   'Trades (Sales)' 'Trades (Purchase)'
003400                   'Commissions' 'Dividends'
003500                   'Payment In Lieu of Dividends' 'Withholding Tax'
003600                   'Account Transfers'
003700                   'Broker Interest Paid and Received'.
003800           05  IBA-CASH-TOTAL-TEXT       PIC X(20).
003900           05  FILLER                    PIC X(06).
004000
004100       01  IBA-CASH-TABLE-CTL.
004200           05  CASH-TABLE-COUNT          PIC S9(4) COMP VALUE ZERO.
004300           05  CASH-TABLE-MAX            PIC S9(4) COMP VALUE +25.
004400           05  CASH-TABLE OCCURS 25 TIMES INDEXED BY CASH-IDX.
004500               10  CASH-CURRENCY         PIC X(10).
004600               10  CASH-STARTING-SEEN-CT PIC S9(4) COMP VALUE ZERO.
004700               10  CASH-ENDING-SEEN-CT   PIC S9(4) COMP VALUE ZERO.
004800               10  CASH-OPENING-BALANCE  PIC S9(13)V9(4)
004900                                             SIGN TRAILING SEPARATE.
005000               10  CASH-CLOSING-BALANCE  PIC S9(13)V9(4)
005100                                             SIGN TRAILING SEPARATE.
005200           05  FILLER                    PIC X(06).
005300
005400      * ONE OUTPUT RECORD PER DISTINCT CURRENCY - WRITTEN TO CSHOUT
005500       01  IBA-CASH-REC.
005600           05  CASH-REC-CURRENCY         PIC X(10).
005700           05  CASH-REC-OPENING-BALANCE  PIC S9(13)V9(4)
005800                                             SIGN TRAILING SEPARATE.
005900           05  CASH-REC-CLOSING-BALANCE  PIC S9(13)V9(4)
006000                                             SIGN TRAILING SEPARATE.
006100           05  FILLER                    PIC X(12).
