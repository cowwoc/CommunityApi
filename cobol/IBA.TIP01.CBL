000100      *****************************************************************
000200      * IBA.TIP01                                                    *
000300      * COPYBOOK    - SECTION-NAME BREAK COMPARATOR                  *
000400      * SYSTEM      - IBA  (INTRODUCING BROKER ACTIVITY FEED)        *
000500      * AUTHOR      - R. KESSLER                                     *
000600      * INSTALLATION- SYSTEMS GROUP - BROKERAGE OPERATIONS            *
000700      * DATE-WRITTEN- 03/14/1988                                     *
000800      * SECURITY    - COMPANY CONFIDENTIAL - INTERNAL USE ONLY       *
000900      *                                                               *
001000      * HOLDS THE SECTION NAME (COLUMN 1 OF THE CURRENT ROW) SO THAT *
001100      * 1110-CLASSIFY-ONE-LINE CAN TELL A CONTINUATION ROW OF THE    *
001200      * SAME SECTION FROM THE FIRST ROW OF A NEW ONE - SEE BATCH     *
001300      * FLOW STEP 2 (1100-SPLIT-SECTIONS) IN IBAP100.CBL.  THE       *
001400      * SECTION NAMES AND THEIR ASSET-CATEGORY/ROW-TYPE BREAKDOWN    *
001500      * ARE HELD PER-SECTION IN WS-SECT-TABLE-CTL, NOT HERE - THIS   *
001600      * MEMBER IS ONLY THE ONE-DEEP "LAST NAME SEEN" COMPARATOR.     *
001700      *---------------------------------------------------------------
001800      * CHANGE LOG
001900      *---------------------------------------------------------------
002000      *  03/14/88 RFK  00000  ORIGINAL COPYBOOK FOR STMTLOAD BATCH
002100      *  09/02/88 RFK  00014  ADDED ROW-HEADER 88-LEVELS (DATA/SUBTOT)
002200      *  01/22/90 LDM  00058  WIDENED COLUMN-VALUE TO X(120) - CA STMTS
002300      *  07/11/91 LDM  00071  ADDED ASSET-CATEGORY 88-LEVELS FOR MTM
002400      *  04/03/92 WBT  00093  RAISED IBA-MAX-COLUMNS 24 TO 40
002500      *  11/30/93 WBT  00104  ADDED PRIOR-SECTION-NAME FOR BREAK LOGIC
002600      *  06/08/95 CJH  00129  ADDED FOREX ASSET-CATEGORY 88-LEVEL
002700      *  02/17/97 CJH  00140  ADDED OPTIONS ASSET-CATEGORY 88-LEVEL
002800      *  10/05/98 PQR  00162  Y2K - SECTION NAME COMPARE NOW CASE-EXACT
002900      *  03/01/99 PQR  00163  Y2K - NO DATE FIELDS IN THIS MEMBER, N/A
003000      *  08/19/01 SNG  00188  ADDED IBA-LINE-LENGTH FOR UNSTRING CHECK
003100      *  05/14/03 SNG  00201  ADDED WITHHOLDING TAX TO SECTION 88-LEVEL
003200      *  09/14/05 SNG  00124  DROPPED THE RAW-LINE GROUP AND THE
003300      *                       BY-NAME COLUMN TABLE/ROW-HEADER/ASSET-
003400      *                       CATEGORY FIELDS - NONE OF THEM HAD BEEN
003500      *                       REFERENCED SINCE THE CSV REWRITE PUT
003600      *                       LINE BUFFERING AND TOKENIZING OVER IN
003700      *                       IBAP100'S OWN WS-LINE-TABLE-CTL/WS-CSV-
003800      *                       WORK, AND COLUMNS ARE RESOLVED BY FIXED
003900      *                       POSITION PER SECTION, NOT BY NAME
004000      *                       (FOUND IN REGRESSION, HELP-5921)
004100      *---------------------------------------------------------------
004200       01  IBA-SECTION-CTL.
004300           05  IBA-SECTION-NAME          PIC X(40).
004400           05  FILLER                    PIC X(06).
