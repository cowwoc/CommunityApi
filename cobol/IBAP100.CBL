000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    IBAP100.
000300       AUTHOR.        S. NGUYEN.
000400       INSTALLATION.  SYSTEMS GROUP - BROKERAGE OPERATIONS.
000500       DATE-WRITTEN.  08/19/2001.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800      *****************************************************************
000900      *                                                               *
001000      * PROGRAM      - IBAP100                                       *
001100      * NARRATIVE    - ACTIVITY STATEMENT PARSER/TRANSFORMER.  READS *
001200      *                AN INTRODUCING-BROKER "ACTIVITY STATEMENT" CSV*
001300      *                EXTRACT (MULTI-SECTION, ONE STATEMENT PER      *
001400      *                FILE) AND TRANSFORMS IT INTO THE STANDARD IBA  *
001500      *                LEDGER EXTRACTS - STATEMENT HEADER, ACCOUNT,   *
001600      *                CASH ACTIVITY PER CURRENCY, TRADE LIST (WITH   *
001700      *                POSITION TRACKING, AUTOMATIC SPLIT OF SIGN-    *
001800      *                FLIP TRADES AND ASSET-ID ASSIGNMENT), FOREX    *
001900      *                CONVERSION LIST, DEPOSIT/WITHDRAWAL LIST AND   *
002000      *                DIVIDEND/WITHHOLDING-TAX LIST.                 *
002100      * CALLED BY    - STMTLOAD BATCH STREAM, STEP 020.               *
002200      * CALLS        - NONE.                                          *
002300      * INPUT        - STMTIN  - ACTIVITY STATEMENT CSV (LINE SEQ)    *
002400      * OUTPUT       - TRDOUT, FXOUT, DEPOUT, DIVOUT, CSHOUT EXTRACTS,*
002500      *                PLUS AN END-OF-JOB SUMMARY TO SYSOUT.          *
002600      *---------------------------------------------------------------
002700      * CHANGE LOG
002800      *---------------------------------------------------------------
002900      *  08/19/01 SNG  00001  ORIGINAL PROGRAM FOR STMTLOAD BATCH -
003000      *                       REPLACES THE MANUAL SPREADSHEET RECON
003100      *                       PROCESS FORMERLY DONE BY OPERATIONS
003200      *  11/02/01 SNG  00038  FIXED SIGN-FLIP SPLIT - OPENING RECORD
003300      *                       WAS DROPPING THE CLOSE CODE IN ERROR
003400      *  02/14/02 DLR  00052  ADDED ASSET-ID RESEED FROM MTM TABLE
003500      *                       BEFORE FIRST TRADES SECTION (HELP-2209)
003600      *  07/09/02 DLR  00067  CORRECTED PROPORTION ROUNDING ON SPLIT
003700      *                       COMMISSION/PROCEEDS TO HALF-EVEN
003800      *  10/05/98 PQR  00071  Y2K - ALL DATE FIELDS CCYYMMDD THROUGHOUT,
003900      *                       NO 2-DIGIT YEAR WINDOWING ANYWHERE IN THIS
004000      *                       PROGRAM (NOTE - ENTERED LATE, SEE HELP-1390)
004100      *  03/22/99 PQR  00072  Y2K - FULL REGRESSION RERUN AGAINST 1999,
004200      *                       2000 AND 2001 SAMPLE STATEMENTS - CLEAN
004300      *  01/17/03 CJH  00081  ADDED FOREX SECTION DETECTION BY ASSET
004400      *                       CATEGORY RATHER THAN SECTION NAME ALONE
004500      *  05/14/03 SNG  00096  WIDENED IBA-COLUMN-TABLE CONSUMERS FOR
004600      *                       NEW "Payment In Lieu of Dividends" ROW
004700      *  09/30/04 CJH  00104  CORRECTED ASSET-ID CLEAR-DOWN TO SPARE
004800      *                       MAPPINGS CARRIED FROM THE MTM SEED
004900      *  03/11/05 DLR  00112  ADDED 9000-ABEND-ROUTINE RETURN CODES
005000      *                       PER OPERATIONS RUNBOOK STANDARD (HELP-5521)
005100      *  08/02/05 SNG  00119  TRDOUT/FXOUT/DEPOUT/DIVOUT/CSHOUT WERE
005200      *                       NEVER OPENED FOR OUTPUT - WRITES WERE
005300      *                       RELYING ON AN IMPLICIT OPEN THAT DOES NOT
005400      *                       EXIST ON THIS COMPILER.  ADDED EXPLICIT
005500      *                       OPEN OUTPUT IN 1000 AND CLOSE IN MAINLINE
005600      *                       (FOUND IN REGRESSION, HELP-5889)
005700      *  09/14/05 SNG  00123  CLOSING HALF OF A SIGN-FLIP SPLIT NEVER
005800      *                       SET TRD-CD-CLOSE - THE BYTE WAS LEFT
005900      *                       HOLDING WHATEVER VALUE SURVIVED FROM THE
006000      *                       PRIOR TRADE RECORD BUILT IN WORKING-
006100      *                       STORAGE.  ADDED THE MISSING MOVE IN 3210
006200      *                       ALONGSIDE THE EXISTING TRD-CD-OPEN MOVE
006300      *                       (HELP-5921)
006400      *  09/28/05 SNG  00127  1120-TOKENIZE-CSV-LINE WAS A BARE
006500      *                       UNSTRING ON ',' WITH NO QUOTE HANDLING -
006600      *                       A QUOTED FIELD WITH AN EMBEDDED COMMA
006700      *                       (BrokerAddress, A DESCRIPTION COLUMN)
006800      *                       SHIFTED EVERY COLUMN AFTER IT.  REWROTE
006900      *                       AS A CHARACTER SCAN THAT HONORS QUOTES
007000      *                       AND "" ESCAPES (HELP-5958)
007100      *  10/03/05 DLR  00131  3200-SPLIT-TRADE-ROW'S PROPORTION WAS
007200      *                       COMPUTED WITH BARE ROUNDED (HALF-UP),
007300      *                       NOT THE HALF-EVEN THE SPLIT RULE CALLS
007400      *                       FOR.  ADDED 8130-HALF-EVEN-DIVIDE AND
007500      *                       POINTED THE PROPORTION COMPUTE AT IT
007600      *                       (HELP-5961)
007700      *  10/11/05 RFK  00132  AUDIT FINDING - PARAGRAPH BANNERS ON 1000,
007800      *                       1100, 2000-2400, 3000, 4000-4200 AND 5000
007900      *                       WERE WORDED OFF THE RUN-BOOK'S OWN STEP
008000      *                       LIST INSTEAD OF THE SHOP'S USUAL "BATCH
008100      *                       FLOW STEP n" WORDING.  REWORDED TO MATCH.
008200      *                       ALSO MOVED WS-ABEND-CODE, WS-ABEND-
008300      *                       MESSAGE, WS-SUB-I AND WS-SUB-J OUT OF
008400      *                       GROUP ITEMS TO STANDALONE 77-LEVELS AHEAD
008500      *                       OF THE TIPNN COPYBOOKS, PER THE 77-LEVEL
008600      *                       STANDARD THIS SHOP USES FOR ONE-OFF
008700      *                       SCALARS (HELP-5967)
008800      *---------------------------------------------------------------
008900       ENVIRONMENT DIVISION.
009000       CONFIGURATION SECTION.
009100       SOURCE-COMPUTER. IBM-3090.
009200       OBJECT-COMPUTER. IBM-3090.
009300       SPECIAL-NAMES.
009400           C01 IS TOP-OF-FORM
009500           CLASS DIGIT-CLASS IS '0' THRU '9'
009600           UPSI-0 ON STATUS IS IBA-RERUN-SW.
009700       INPUT-OUTPUT SECTION.
009800       FILE-CONTROL.
009900           SELECT IBA-STATEMENT-FILE ASSIGN TO STMTIN
010000               ORGANIZATION IS LINE SEQUENTIAL
010100               FILE STATUS IS WS-STMTIN-STATUS.
010200           SELECT IBA-TRADE-EXTRACT ASSIGN TO TRDOUT
010300               ORGANIZATION IS SEQUENTIAL
010400               FILE STATUS IS WS-TRDOUT-STATUS.
010500           SELECT IBA-FOREX-EXTRACT ASSIGN TO FXOUT
010600               ORGANIZATION IS SEQUENTIAL
010700               FILE STATUS IS WS-FXOUT-STATUS.
010800           SELECT IBA-DEPOSIT-EXTRACT ASSIGN TO DEPOUT
010900               ORGANIZATION IS SEQUENTIAL
011000               FILE STATUS IS WS-DEPOUT-STATUS.
011100           SELECT IBA-DIVIDEND-EXTRACT ASSIGN TO DIVOUT
011200               ORGANIZATION IS SEQUENTIAL
011300               FILE STATUS IS WS-DIVOUT-STATUS.
011400           SELECT IBA-CASH-EXTRACT ASSIGN TO CSHOUT
011500               ORGANIZATION IS SEQUENTIAL
011600               FILE STATUS IS WS-CSHOUT-STATUS.
011700       DATA DIVISION.
011800       FILE SECTION.
011900       FD  IBA-STATEMENT-FILE
012000           RECORDING MODE IS V.
012100       01  IBA-STATEMENT-LINE           PIC X(2048).
012200
012300       FD  IBA-TRADE-EXTRACT
012400           RECORDING MODE IS F.
012500       01  IBA-TRADE-EXTRACT-REC        PIC X(240).
012600
012700       FD  IBA-FOREX-EXTRACT
012800           RECORDING MODE IS F.
012900       01  IBA-FOREX-EXTRACT-REC        PIC X(120).
013000
013100       FD  IBA-DEPOSIT-EXTRACT
013200           RECORDING MODE IS F.
013300       01  IBA-DEPOSIT-EXTRACT-REC      PIC X(120).
013400
013500       FD  IBA-DIVIDEND-EXTRACT
013600           RECORDING MODE IS F.
013700       01  IBA-DIVIDEND-EXTRACT-REC     PIC X(120).
013800
013900       FD  IBA-CASH-EXTRACT
014000           RECORDING MODE IS F.
014100       01  IBA-CASH-EXTRACT-REC         PIC X(60).
014200
014300       WORKING-STORAGE SECTION.
014400      *---------------------------------------------------------------
014500      * STANDALONE SCALARS (77-LEVEL PER SHOP RULE - MUST PRECEDE ANY
014600      * 01-LEVEL ENTRY IN WORKING-STORAGE, SO THESE COME BEFORE THE
014700      * RECORD-LAYOUT COPYBOOKS BELOW)
014800      *---------------------------------------------------------------
014900       77  WS-ABEND-CODE                 PIC S9(4) COMP VALUE ZERO.
015000       77  WS-ABEND-MESSAGE              PIC X(80) VALUE SPACES.
015100       77  WS-SUB-I                      PIC S9(4) COMP VALUE ZERO.
015200       77  WS-SUB-J                      PIC S9(4) COMP VALUE ZERO.
015300      *---------------------------------------------------------------
015400      * RECORD-LAYOUT COPYBOOKS - ALL TEN IBA.TIPnn MEMBERS
015500      *---------------------------------------------------------------
015600           COPY IBA.TIP01.
015700           COPY IBA.TIP02.
015800           COPY IBA.TIP03.
015900           COPY IBA.TIP04.
016000           COPY IBA.TIP05.
016100           COPY IBA.TIP06.
016200           COPY IBA.TIP07.
016300           COPY IBA.TIP08.
016400           COPY IBA.TIP09.
016500           COPY IBA.TIP10.
016600
016700      *---------------------------------------------------------------
016800      * FILE STATUS / SWITCHES
016900      *---------------------------------------------------------------
017000       01  WS-FILE-STATUSES.
017100           05  WS-STMTIN-STATUS          PIC X(02) VALUE SPACES.
017200               88  WS-STMTIN-OK              VALUE '00'.
017300               88  WS-STMTIN-EOF             VALUE '10'.
017400           05  WS-TRDOUT-STATUS          PIC X(02) VALUE SPACES.
017500               88  WS-TRDOUT-OK              VALUE '00'.
017600           05  WS-FXOUT-STATUS           PIC X(02) VALUE SPACES.
017700               88  WS-FXOUT-OK               VALUE '00'.
017800           05  WS-DEPOUT-STATUS          PIC X(02) VALUE SPACES.
017900               88  WS-DEPOUT-OK              VALUE '00'.
018000           05  WS-DIVOUT-STATUS          PIC X(02) VALUE SPACES.
018100               88  WS-DIVOUT-OK              VALUE '00'.
018200           05  WS-CSHOUT-STATUS          PIC X(02) VALUE SPACES.
018300               88  WS-CSHOUT-OK              VALUE '00'.
018400           05  FILLER                    PIC X(10) VALUE SPACES.
018500
018600       01  WS-SWITCHES.
018700           05  IBA-RERUN-SW              PIC X(01) VALUE 'N'.
018800           05  WS-EOF-SW                 PIC X(01) VALUE 'N'.
018900               88  WS-EOF                    VALUE 'Y'.
019000           05  WS-SECTION-OPEN-SW        PIC X(01) VALUE 'N'.
019100               88  WS-SECTION-OPEN           VALUE 'Y'.
019200           05  WS-ABEND-SW               PIC X(01) VALUE 'N'.
019300               88  WS-ABEND                  VALUE 'Y'.
019400           05  FILLER                    PIC X(10) VALUE SPACES.
019500
019600      *---------------------------------------------------------------
019700      * LINE-TABLE - WHOLE STATEMENT FILE HELD IN MEMORY (BATCH FLOW
019800      *             STEP 1, LOADED BY 1000-READ-STATEMENT-FILE BELOW)
019900      *---------------------------------------------------------------
020000       01  WS-LINE-TABLE-CTL.
020100           05  WS-LINE-COUNT             PIC S9(6) COMP VALUE ZERO.
020200           05  WS-LINE-MAX               PIC S9(6) COMP VALUE +20000.
020300           05  WS-LINE-IDX               PIC S9(6) COMP VALUE ZERO.
020400           05  WS-LINE-TABLE OCCURS 20000 TIMES
020500                       INDEXED BY WS-LIN-IDX.
020600               10  WS-LINE-ENTRY         PIC X(2048).
020700           05  FILLER                    PIC X(10) VALUE SPACES.
020800
020900      *---------------------------------------------------------------
021000      * SECTION-TABLE - SECTION BOUNDARIES FOUND IN 1100-SPLIT-SECTIONS
021100      *---------------------------------------------------------------
021200       01  WS-SECT-TABLE-CTL.
021300           05  WS-SECT-COUNT             PIC S9(4) COMP VALUE ZERO.
021400           05  WS-SECT-MAX               PIC S9(4) COMP VALUE +200.
021500           05  WS-SECT-TABLE OCCURS 200 TIMES
021600                       INDEXED BY WS-SECT-IDX.
021700               10  WS-SECT-NAME          PIC X(40).
021800               10  WS-SECT-ASSET-CAT     PIC X(30).
021900               10  WS-SECT-FIRST-LINE    PIC S9(6) COMP.
022000               10  WS-SECT-LAST-LINE     PIC S9(6) COMP.
022100           05  FILLER                    PIC X(10) VALUE SPACES.
022200      *---------------------------------------------------------------
022300      * CSV TOKENIZING WORK AREA - ONE ROW UNSTRUNG AT A TIME
022400      *---------------------------------------------------------------
022500       01  WS-CSV-WORK.
022600           05  WS-CSV-LINE               PIC X(2048).
022700           05  WS-CSV-LINE-MAX           PIC S9(4) COMP VALUE +2048.
022800           05  WS-CSV-PTR                PIC S9(4) COMP VALUE 1.
022900           05  WS-CSV-IN-QUOTES-FL       PIC X(01) VALUE 'N'.
023000               88  WS-CSV-IN-QUOTES          VALUE 'Y'.
023100           05  WS-CSV-TOKEN-BUILD        PIC X(120) VALUE SPACES.
023200           05  WS-CSV-OUT-PTR            PIC S9(4) COMP VALUE 1.
023300           05  WS-CSV-TOKEN-CT           PIC S9(4) COMP VALUE ZERO.
023400           05  WS-CSV-TOKEN-MAX          PIC S9(4) COMP VALUE +40.
023500           05  WS-CSV-TOKEN-TABLE OCCURS 40 TIMES
023600                       INDEXED BY WS-CSV-IDX.
023700               10  WS-CSV-TOKEN          PIC X(120).
023800           05  WS-CSV-FIRST-COLUMN       PIC X(40).
023900           05  WS-CSV-HAS-HEADER-LIT     PIC X(01) VALUE 'N'.
024000               88  WS-CSV-HAS-HEADER-LIT-YES  VALUE 'Y'.
024100           05  FILLER                    PIC X(10) VALUE SPACES.
024200
024300      *---------------------------------------------------------------
024400      * BUSINESS-DATE WORK AREA - THREE REDEFINES FOR DATE/TIME PARSE
024500      *---------------------------------------------------------------
024600       01  WS-DATE-WORK.
024700           05  WS-DATE-PACKED            PIC 9(8) VALUE ZERO.
024800           05  WS-DATE-PACKED-R REDEFINES WS-DATE-PACKED.
024900               10  WS-DATE-CC            PIC 9(2).
025000               10  WS-DATE-YY            PIC 9(2).
025100               10  WS-DATE-MM            PIC 9(2).
025200               10  WS-DATE-DD            PIC 9(2).
025300           05  WS-TIME-PACKED            PIC 9(6) VALUE ZERO.
025400           05  WS-TIME-PACKED-R REDEFINES WS-TIME-PACKED.
025500               10  WS-TIME-HH            PIC 9(2).
025600               10  WS-TIME-MN            PIC 9(2).
025700               10  WS-TIME-SS            PIC 9(2).
025800           05  WS-PERIOD-TEXT            PIC X(80).
025900           05  WS-PERIOD-TEXT-R REDEFINES WS-PERIOD-TEXT.
026000               10  WS-PERIOD-BEFORE-DASH PIC X(40).
026100               10  WS-PERIOD-AFTER-DASH  PIC X(40).
026200           05  WS-MONTH-NAME-WORK        PIC X(9).
026300           05  WS-DAY-WORK               PIC 9(2).
026400           05  WS-YEAR-WORK              PIC 9(4).
026500           05  WS-WHENGEN-TEXT           PIC X(80).
026600           05  FILLER                    PIC X(10) VALUE SPACES.
026700
026800      *---------------------------------------------------------------
026900      * HALF-EVEN RESCALE WORK AREA (BUSINESS RULE - ROUNDING/PRECISION)
027000      *---------------------------------------------------------------
027100       01  WS-RESCALE-WORK.
027200           05  WS-RESCALE-IN             PIC X(24).
027300           05  WS-RESCALE-CLEAN          PIC X(24).
027400           05  WS-RESCALE-NUM            PIC S9(13)V9(6)
027500               SIGN TRAILING SEPARATE.
027600           05  WS-RESCALE-TRUNC          PIC S9(13)V9(4)
027700               SIGN TRAILING SEPARATE.
027800           05  WS-RESCALE-REMAINDER      PIC S9(13)V9(6)
027900               SIGN TRAILING SEPARATE.
028000           05  WS-RESCALE-HALF           PIC S9(13)V9(6)
028100               SIGN TRAILING SEPARATE VALUE +0.000050.
028200           05  WS-RESCALE-OUT            PIC S9(13)V9(4)
028300               SIGN TRAILING SEPARATE.
028400           05  WS-RESCALE-SCALED         PIC S9(17) COMP.
028500           05  FILLER                    PIC X(10) VALUE SPACES.
028600
028700      *---------------------------------------------------------------
028800      * HALF-EVEN DIVIDE WORK AREA (BUSINESS RULE - TRADE SPLITTING)
028900      *---------------------------------------------------------------
029000      *    SAME HALF-EVEN TEST AS WS-RESCALE-WORK ABOVE, BUT FOR A
029100      *    RATIO OF TWO FIELDS THAT ARE ALREADY NUMERIC - SEE
029200      *    8130-HALF-EVEN-DIVIDE.
029300       01  WS-HEDIV-WORK.
029400           05  WS-HEDIV-NUMERATOR        PIC S9(13)V9(4)
029500               SIGN TRAILING SEPARATE.
029600           05  WS-HEDIV-DENOMINATOR      PIC S9(13)V9(4)
029700               SIGN TRAILING SEPARATE.
029800           05  WS-HEDIV-FULL             PIC S9(13)V9(6)
029900               SIGN TRAILING SEPARATE.
030000           05  WS-HEDIV-TRUNC            PIC S9(13)V9(4)
030100               SIGN TRAILING SEPARATE.
030200           05  WS-HEDIV-REMAINDER        PIC S9(13)V9(6)
030300               SIGN TRAILING SEPARATE.
030400           05  WS-HEDIV-RESULT           PIC S9(13)V9(4)
030500               SIGN TRAILING SEPARATE.
030600           05  WS-HEDIV-SCALED           PIC S9(17) COMP.
030700           05  FILLER                    PIC X(10) VALUE SPACES.
030800
030900
031000      *---------------------------------------------------------------
031100      * SYMBOL-PARSING WORK AREA (BUSINESS RULE - SYMBOL PARSING)
031200      *---------------------------------------------------------------
031300       01  WS-SYMBOL-WORK.
031400           05  WS-SYM-RAW                PIC X(40).
031500           05  WS-SYM-TOKEN-CT           PIC S9(4) COMP VALUE ZERO.
031600           05  WS-SYM-TOKEN-TABLE OCCURS 4 TIMES
031700                       INDEXED BY WS-SYM-IDX.
031800               10  WS-SYM-TOKEN          PIC X(40).
031900           05  WS-SYM-UNDERLYING         PIC X(40).
032000           05  WS-SYM-EXPIRY             PIC X(10).
032100           05  WS-SYM-STRIKE-TEXT        PIC X(14).
032200           05  WS-SYM-STRIKE-VAL         PIC S9(13)V9(4)
032300               SIGN TRAILING SEPARATE.
032400           05  WS-SYM-PUTCALL            PIC X(01).
032500           05  WS-SYM-NORMALIZED         PIC X(40).
032600           05  WS-SYM-STRIKE-EDIT        PIC -(9)9.9999.
032700           05  WS-SYM-STRIKE-DISPLAY     PIC X(14).
032800           05  WS-SYM-LEAD-SPACE-CT      PIC S9(4) COMP VALUE ZERO.
032900           05  FILLER                    PIC X(10) VALUE SPACES.
033000
033100      *---------------------------------------------------------------
033200      * CODE-RESOLUTION WORK AREA (BUSINESS RULE - CODE MEANINGS)
033300      *---------------------------------------------------------------
033400       01  WS-CODE-RESOLVE-WORK.
033500           05  WS-CODE-COLUMN-TEXT       PIC X(40).
033600           05  WS-CODE-TOKEN-CT          PIC S9(4) COMP VALUE ZERO.
033700           05  WS-CODE-TOKEN-TABLE OCCURS 10 TIMES
033800                       INDEXED BY WS-CODE-TK-IDX.
033900               10  WS-CODE-TOKEN         PIC X(04).
034000           05  WS-RESOLVED-ASSIGNMENT    PIC X(01) VALUE 'N'.
034100           05  WS-RESOLVED-EXPIRED       PIC X(01) VALUE 'N'.
034200           05  WS-RESOLVED-OPEN          PIC X(01) VALUE 'N'.
034300           05  WS-RESOLVED-CLOSE         PIC X(01) VALUE 'N'.
034400           05  WS-RESOLVED-PARTIAL-EXEC  PIC X(01) VALUE 'N'.
034500           05  WS-RESOLVED-INTERNAL-TRD  PIC X(01) VALUE 'N'.
034600           05  WS-RESOLVED-FRACTIONAL    PIC X(01) VALUE 'N'.
034700           05  WS-RESOLVED-MARGIN-VIOL   PIC X(01) VALUE 'N'.
034800           05  FILLER                    PIC X(10) VALUE SPACES.
034900      *---------------------------------------------------------------
035000      * TRADE-SPLIT WORK AREA (BUSINESS RULE - TRADE SPLITTING)
035100      *---------------------------------------------------------------
035200       01  WS-SPLIT-WORK.
035300           05  WS-SPLIT-OLD-QTY          PIC S9(13)V9(4)
035400               SIGN TRAILING SEPARATE.
035500           05  WS-SPLIT-ROW-QTY          PIC S9(13)V9(4)
035600               SIGN TRAILING SEPARATE.
035700           05  WS-SPLIT-NEW-QTY          PIC S9(13)V9(4)
035800               SIGN TRAILING SEPARATE.
035900           05  WS-SPLIT-PROPORTION       PIC S9(5)V9(4)
036000               SIGN TRAILING SEPARATE.
036100           05  WS-SPLIT-ABS-OLD-QTY      PIC S9(13)V9(4)
036200               SIGN TRAILING SEPARATE.
036300           05  WS-SPLIT-ABS-ROW-QTY      PIC S9(13)V9(4)
036400               SIGN TRAILING SEPARATE.
036500           05  WS-SPLIT-SIGN-FLIP-SW     PIC X(01) VALUE 'N'.
036600               88  WS-SPLIT-IS-SIGN-FLIP     VALUE 'Y'.
036700           05  WS-SPLIT-CLOSE-ASSET-ID   PIC 9(09).
036800           05  WS-SPLIT-OPEN-ASSET-ID    PIC 9(09).
036900           05  WS-SPLIT-CLOSE-COMM       PIC S9(13)V9(4)
037000               SIGN TRAILING SEPARATE.
037100           05  WS-SPLIT-CLOSE-PROCEEDS   PIC S9(13)V9(4)
037200               SIGN TRAILING SEPARATE.
037300           05  FILLER                    PIC X(10) VALUE SPACES.
037400
037500      *---------------------------------------------------------------
037600      * RUNNING/ROW-LEVEL FIELDS FOR THE SECTION CURRENTLY IN PROGRESS
037700      *---------------------------------------------------------------
037800       01  WS-ROW-WORK.
037900           05  WS-ROW-SYMBOL             PIC X(40).
038000           05  WS-ROW-DATETIME-TEXT      PIC X(30).
038100           05  WS-ROW-QTY-TEXT           PIC X(24).
038200           05  WS-ROW-PRICE-TEXT         PIC X(24).
038300           05  WS-ROW-PROCEEDS-TEXT      PIC X(24).
038400           05  WS-ROW-COMMISSION-TEXT    PIC X(24).
038500           05  WS-ROW-CURRENCY           PIC X(10).
038600           05  WS-ROW-ASSET-ID           PIC 9(09).
038700           05  WS-ROW-ASSET-ID-KNOWN-SW  PIC X(01) VALUE 'N'.
038800               88  WS-ROW-ASSET-ID-KNOWN     VALUE 'Y'.
038900           05  WS-ROW-POSN-FOUND-SW      PIC X(01) VALUE 'N'.
039000               88  WS-ROW-POSN-FOUND         VALUE 'Y'.
039100           05  FILLER                    PIC X(10) VALUE SPACES.
039200
039300      *---------------------------------------------------------------
039400      * MISCELLANEOUS COUNTERS / ACCUMULATORS (ALL COMP PER SHOP RULE)
039500      *---------------------------------------------------------------
039600       01  WS-COUNTERS.
039700           05  WS-TRADE-OUT-CT           PIC S9(6) COMP VALUE ZERO.
039800           05  WS-FOREX-OUT-CT           PIC S9(6) COMP VALUE ZERO.
039900           05  WS-DEPOSIT-OUT-CT         PIC S9(6) COMP VALUE ZERO.
040000           05  WS-DIVIDEND-OUT-CT        PIC S9(6) COMP VALUE ZERO.
040100           05  WS-CASH-OUT-CT            PIC S9(6) COMP VALUE ZERO.
040200           05  WS-SUB-K                  PIC S9(17) COMP VALUE ZERO.
040300           05  WS-SUB-L                  PIC S9(17) COMP VALUE ZERO.
040400           05  FILLER                    PIC X(10) VALUE SPACES.
040500
040600       01  WS-SUMMARY-LINE.
040700           05  FILLER                    PIC X(20) VALUE
040800               'IBAP100 SUMMARY -  '.
040900           05  WS-SUMMARY-TEXT           PIC X(60).
041000
041100       PROCEDURE DIVISION.
041200      *---------------------------------------------------------------
041300      * 0000-MAINLINE - OVERALL BATCH FLOW, STEPS 1 THROUGH 12
041400      *---------------------------------------------------------------
041500       0000-MAINLINE.
041600           PERFORM 1000-READ-STATEMENT-FILE THRU 1000-EXIT.
041700           PERFORM 1100-SPLIT-SECTIONS THRU 1100-EXIT.
041800           PERFORM 2000-PROCESS-HEADER-SECTION THRU 2000-EXIT.
041900           PERFORM 2100-PROCESS-ACCOUNT-SECTION THRU 2100-EXIT.
042000           PERFORM 2200-PROCESS-CASH-SECTIONS THRU 2200-EXIT.
042100           PERFORM 2300-PROCESS-CODES-SECTION THRU 2300-EXIT.
042200           PERFORM 2400-PROCESS-MTM-SECTION THRU 2400-EXIT.
042300           PERFORM 3000-PROCESS-TRADE-SECTIONS THRU 3000-EXIT.
042400           PERFORM 4000-PROCESS-FOREX-SECTIONS THRU 4000-EXIT.
042500           PERFORM 4100-PROCESS-DEPOSIT-SECTIONS THRU 4100-EXIT.
042600           PERFORM 4200-PROCESS-DIVIDEND-SECTIONS THRU 4200-EXIT.
042700           PERFORM 5000-WRITE-EXTRACTS THRU 5000-EXIT.
042800           PERFORM 5100-DISPLAY-SUMMARY THRU 5100-EXIT.
042900           CLOSE IBA-TRADE-EXTRACT.
043000           CLOSE IBA-FOREX-EXTRACT.
043100           CLOSE IBA-DEPOSIT-EXTRACT.
043200           CLOSE IBA-DIVIDEND-EXTRACT.
043300           CLOSE IBA-CASH-EXTRACT.
043400           STOP RUN.
043500
043600      *---------------------------------------------------------------
043700      * 1000-READ-STATEMENT-FILE - BATCH FLOW STEP 1: LOADS THE WHOLE
043800      *                            STATEMENT FILE, STRIPPING A LEADING
043900      *                            BYTE-ORDER-MARK IF ONE IS PRESENT
044000      *---------------------------------------------------------------
044100       1000-READ-STATEMENT-FILE.
044200           OPEN INPUT IBA-STATEMENT-FILE.
044300           IF NOT WS-STMTIN-OK
044400               MOVE 'UNABLE TO OPEN STMTIN' TO WS-ABEND-MESSAGE
044500               MOVE 101 TO WS-ABEND-CODE
044600               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
044700           END-IF.
044800      *    THE FIVE EXTRACT FILES ARE OPENED HERE, AHEAD OF THE TRADE/
044900      *    FOREX/DEPOSIT/DIVIDEND/CASH PASSES FURTHER DOWN THE MAINLINE
045000      *    THAT WRITE THEM ROW-BY-ROW (SEE 3160, 4020, 4110, 4210 AND
045100      *    5000) - THEY MUST BE OPEN BEFORE THE FIRST OF THOSE RUNS.
045200           OPEN OUTPUT IBA-TRADE-EXTRACT.
045300           IF NOT WS-TRDOUT-OK
045400               MOVE 'UNABLE TO OPEN TRDOUT' TO WS-ABEND-MESSAGE
045500               MOVE 104 TO WS-ABEND-CODE
045600               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
045700           END-IF.
045800           OPEN OUTPUT IBA-FOREX-EXTRACT.
045900           IF NOT WS-FXOUT-OK
046000               MOVE 'UNABLE TO OPEN FXOUT' TO WS-ABEND-MESSAGE
046100               MOVE 105 TO WS-ABEND-CODE
046200               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
046300           END-IF.
046400           OPEN OUTPUT IBA-DEPOSIT-EXTRACT.
046500           IF NOT WS-DEPOUT-OK
046600               MOVE 'UNABLE TO OPEN DEPOUT' TO WS-ABEND-MESSAGE
046700               MOVE 106 TO WS-ABEND-CODE
046800               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
046900           END-IF.
047000           OPEN OUTPUT IBA-DIVIDEND-EXTRACT.
047100           IF NOT WS-DIVOUT-OK
047200               MOVE 'UNABLE TO OPEN DIVOUT' TO WS-ABEND-MESSAGE
047300               MOVE 107 TO WS-ABEND-CODE
047400               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
047500           END-IF.
047600           OPEN OUTPUT IBA-CASH-EXTRACT.
047700           IF NOT WS-CSHOUT-OK
047800               MOVE 'UNABLE TO OPEN CSHOUT' TO WS-ABEND-MESSAGE
047900               MOVE 108 TO WS-ABEND-CODE
048000               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
048100           END-IF.
048200           MOVE ZERO TO WS-LINE-COUNT.
048300       1000-READ-LOOP.
048400           READ IBA-STATEMENT-FILE INTO WS-CSV-LINE
048500               AT END
048600                   SET WS-EOF TO TRUE
048700                   GO TO 1000-READ-DONE
048800           END-READ.
048900      *    STRIP LEADING UTF-8 BOM (EF BB BF, SURFACES AS THREE BYTES
049000      *    HEX 'EF' 'BB' 'BF' AHEAD OF THE FIRST COLUMN) FROM LINE 1.
049100           IF WS-LINE-COUNT = ZERO
049200               IF WS-CSV-LINE(1:3) = X'EFBBBF'
049300                   MOVE WS-CSV-LINE(4:2045) TO WS-CSV-LINE
049400               END-IF
049500           END-IF.
049600           ADD 1 TO WS-LINE-COUNT.
049700           IF WS-LINE-COUNT > WS-LINE-MAX
049800               MOVE 'STATEMENT FILE EXCEEDS LINE-TABLE CAPACITY'
049900                   TO WS-ABEND-MESSAGE
050000               MOVE 102 TO WS-ABEND-CODE
050100               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
050200           END-IF.
050300           SET WS-LIN-IDX TO WS-LINE-COUNT.
050400           MOVE WS-CSV-LINE TO WS-LINE-ENTRY(WS-LIN-IDX).
050500           GO TO 1000-READ-LOOP.
050600       1000-READ-DONE.
050700           CLOSE IBA-STATEMENT-FILE.
050800       1000-EXIT.
050900           EXIT.
051000
051100      *---------------------------------------------------------------
051200      * 1100-SPLIT-SECTIONS - BATCH FLOW STEP 2: SECTION SPLITTING PASS
051300      *---------------------------------------------------------------
051400       1100-SPLIT-SECTIONS.
051500           MOVE ZERO TO WS-SECT-COUNT.
051600           MOVE SPACES TO IBA-SECTION-NAME.
051700           SET WS-LIN-IDX TO 1.
051800       1100-LINE-LOOP.
051900           IF WS-LIN-IDX > WS-LINE-COUNT
052000               GO TO 1100-EXIT
052100           END-IF.
052200           PERFORM 1110-CLASSIFY-ONE-LINE THRU 1110-EXIT.
052300           SET WS-LIN-IDX UP BY 1.
052400           GO TO 1100-LINE-LOOP.
052500       1100-EXIT.
052600           EXIT.
052700
052800       1110-CLASSIFY-ONE-LINE.
052900           MOVE WS-LINE-ENTRY(WS-LIN-IDX) TO WS-CSV-LINE.
053000           PERFORM 1120-TOKENIZE-CSV-LINE THRU 1120-EXIT.
053100           MOVE WS-CSV-TOKEN(1) TO WS-CSV-FIRST-COLUMN.
053200           MOVE 'N' TO WS-CSV-HAS-HEADER-LIT.
053300           SET WS-CSV-IDX TO 1.
053400       1110-HDR-SCAN-LOOP.
053500           IF WS-CSV-IDX > WS-CSV-TOKEN-CT
053600               GO TO 1110-HDR-SCAN-DONE
053700           END-IF.
053800           IF WS-CSV-TOKEN(WS-CSV-IDX) = 'Header'
053900               MOVE 'Y' TO WS-CSV-HAS-HEADER-LIT
054000           END-IF.
054100           SET WS-CSV-IDX UP BY 1.
054200           GO TO 1110-HDR-SCAN-LOOP.
054300       1110-HDR-SCAN-DONE.
054400           IF WS-CSV-FIRST-COLUMN NOT = IBA-SECTION-NAME
054500                   OR WS-CSV-HAS-HEADER-LIT-YES
054600               PERFORM 1130-START-NEW-SECTION THRU 1130-EXIT
054700           END-IF.
054800           SET WS-SECT-IDX TO WS-SECT-COUNT.
054900           MOVE WS-LIN-IDX TO WS-SECT-LAST-LINE(WS-SECT-IDX).
055000           PERFORM 1140-FIND-ASSET-CATEGORY THRU 1140-EXIT.
055100       1110-EXIT.
055200           EXIT.
055300
055400       1120-TOKENIZE-CSV-LINE.
055500      *    SPLITS WS-CSV-LINE ON COMMAS INTO WS-CSV-TOKEN-TABLE, ONE
055600      *    CHARACTER AT A TIME VIA WS-CSV-PTR.  A FIELD WRAPPED IN
055700      *    QUOTES MAY CONTAIN EMBEDDED COMMAS - THESE ARE NOT TREATED
055800      *    AS DELIMITERS WHILE WS-CSV-IN-QUOTES IS SET.  A DOUBLED
055900      *    QUOTE INSIDE A QUOTED FIELD ("") UNESCAPES TO ONE QUOTE
056000      *    CHARACTER IN THE TOKEN; THE SURROUNDING QUOTES THEMSELVES
056100      *    ARE NOT COPIED TO THE TOKEN.  (WAS A BARE UNSTRING ON ','
056200      *    WITH NO QUOTE HANDLING AT ALL - SEE CHANGE LOG, HELP-5958.)
056300           MOVE ZERO TO WS-CSV-TOKEN-CT.
056400           MOVE 'N' TO WS-CSV-IN-QUOTES-FL.
056500           MOVE SPACES TO WS-CSV-TOKEN-BUILD.
056600           MOVE 1 TO WS-CSV-OUT-PTR.
056700           MOVE 1 TO WS-CSV-PTR.
056800       1120-SCAN-LOOP.
056900           IF WS-CSV-PTR > WS-CSV-LINE-MAX
057000               PERFORM 1125-STORE-ONE-TOKEN THRU 1125-EXIT
057100               GO TO 1120-SCAN-DONE
057200           END-IF.
057300           IF WS-CSV-LINE(WS-CSV-PTR:1) = '"'
057400               PERFORM 1126-HANDLE-QUOTE-CHAR THRU 1126-EXIT
057500           ELSE
057600               IF WS-CSV-LINE(WS-CSV-PTR:1) = ',' AND
057700                       NOT WS-CSV-IN-QUOTES
057800                   PERFORM 1125-STORE-ONE-TOKEN THRU 1125-EXIT
057900               ELSE
058000                   IF WS-CSV-OUT-PTR NOT > 120
058100                       MOVE WS-CSV-LINE(WS-CSV-PTR:1)
058200                           TO WS-CSV-TOKEN-BUILD(WS-CSV-OUT-PTR:1)
058300                       SET WS-CSV-OUT-PTR UP BY 1
058400                   END-IF
058500               END-IF
058600           END-IF.
058700           SET WS-CSV-PTR UP BY 1.
058800           GO TO 1120-SCAN-LOOP.
058900       1120-SCAN-DONE.
059000           SET WS-CSV-IDX TO 1.
059100       1120-TRIM-LOOP.
059200           IF WS-CSV-IDX > WS-CSV-TOKEN-CT
059300               GO TO 1120-EXIT
059400           END-IF.
059500           INSPECT WS-CSV-TOKEN(WS-CSV-IDX)
059600               REPLACING LEADING SPACES BY SPACES.
059700           SET WS-CSV-IDX UP BY 1.
059800           GO TO 1120-TRIM-LOOP.
059900       1120-EXIT.
060000           EXIT.
060100
060200      *    APPENDS WS-CSV-TOKEN-BUILD TO THE TOKEN TABLE AND RESETS
060300      *    THE BUILD AREA FOR THE NEXT FIELD.
060400       1125-STORE-ONE-TOKEN.
060500           ADD 1 TO WS-CSV-TOKEN-CT.
060600           IF WS-CSV-TOKEN-CT > WS-CSV-TOKEN-MAX
060700               MOVE 'STATEMENT ROW EXCEEDS CSV-TOKEN-TABLE CAPACITY'
060800                   TO WS-ABEND-MESSAGE
060900               MOVE 109 TO WS-ABEND-CODE
061000               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
061100           END-IF.
061200           SET WS-CSV-IDX TO WS-CSV-TOKEN-CT.
061300           MOVE WS-CSV-TOKEN-BUILD TO WS-CSV-TOKEN(WS-CSV-IDX).
061400           MOVE SPACES TO WS-CSV-TOKEN-BUILD.
061500           MOVE 1 TO WS-CSV-OUT-PTR.
061600       1125-EXIT.
061700           EXIT.
061800
061900      *    A QUOTE CHARACTER WAS FOUND.  A DOUBLED QUOTE WHILE ALREADY
062000      *    INSIDE A QUOTED FIELD IS AN ESCAPED LITERAL QUOTE - OUTPUT
062100      *    ONE QUOTE CHARACTER AND CONSUME BOTH SOURCE BYTES.
062200      *    OTHERWISE A QUOTE TOGGLES THE IN-QUOTES STATE; THE QUOTE
062300      *    BYTE ITSELF IS NEVER COPIED TO THE TOKEN BEING BUILT.
062400       1126-HANDLE-QUOTE-CHAR.
062500           IF WS-CSV-IN-QUOTES
062600               IF WS-CSV-PTR < WS-CSV-LINE-MAX AND
062700                       WS-CSV-LINE(WS-CSV-PTR + 1:1) = '"'
062800                   IF WS-CSV-OUT-PTR NOT > 120
062900                       MOVE '"' TO
063000                           WS-CSV-TOKEN-BUILD(WS-CSV-OUT-PTR:1)
063100                       SET WS-CSV-OUT-PTR UP BY 1
063200                   END-IF
063300                   SET WS-CSV-PTR UP BY 1
063400               ELSE
063500                   MOVE 'N' TO WS-CSV-IN-QUOTES-FL
063600               END-IF
063700           ELSE
063800               MOVE 'Y' TO WS-CSV-IN-QUOTES-FL
063900           END-IF.
064000       1126-EXIT.
064100           EXIT.
064200
064300       1130-START-NEW-SECTION.
064400           ADD 1 TO WS-SECT-COUNT.
064500           IF WS-SECT-COUNT > WS-SECT-MAX
064600               MOVE 'STATEMENT FILE EXCEEDS SECTION-TABLE CAPACITY'
064700                   TO WS-ABEND-MESSAGE
064800               MOVE 103 TO WS-ABEND-CODE
064900               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
065000           END-IF.
065100           SET WS-SECT-IDX TO WS-SECT-COUNT.
065200           MOVE WS-CSV-FIRST-COLUMN TO WS-SECT-NAME(WS-SECT-IDX).
065300           MOVE WS-CSV-FIRST-COLUMN TO IBA-SECTION-NAME.
065400           MOVE WS-LIN-IDX TO WS-SECT-FIRST-LINE(WS-SECT-IDX).
065500           MOVE WS-LIN-IDX TO WS-SECT-LAST-LINE(WS-SECT-IDX).
065600           MOVE SPACES TO WS-SECT-ASSET-CAT(WS-SECT-IDX).
065700       1130-EXIT.
065800           EXIT.
065900
066000      *    ASSET CATEGORY (TRADES/MTM SECTIONS ONLY) IS TAKEN FROM THE
066100      *    SECTION'S FIRST DATA ROW - THE HEADER ROW ITSELF ONLY CARRIES
066200      *    THE COLUMN LABEL "Asset Category" IN COLUMN 3, NOT A VALUE,
066300      *    SO THIS RUNS ON EVERY ROW UNTIL THE FIRST DATA ROW FILLS IT.
066400       1140-FIND-ASSET-CATEGORY.
066500           IF (WS-SECT-NAME(WS-SECT-IDX) = 'Trades' OR
066600               WS-SECT-NAME(WS-SECT-IDX) =
066700                   'Mark-to-Market Performance Summary')
066800                   AND WS-SECT-ASSET-CAT(WS-SECT-IDX) = SPACES
066900                   AND WS-CSV-TOKEN(2) = 'Data'
067000               MOVE WS-CSV-TOKEN(3) TO WS-SECT-ASSET-CAT(WS-SECT-IDX)
067100           END-IF.
067200       1140-EXIT.
067300           EXIT.
067400      *---------------------------------------------------------------
067500      * 2000-PROCESS-HEADER-SECTION - BATCH FLOW STEP 3: HEADER PASS
067600      *---------------------------------------------------------------
067700       2000-PROCESS-HEADER-SECTION.
067800           MOVE ZERO TO STMT-TITLE-SEEN-CT STMT-PERIOD-SEEN-CT
067900                        STMT-WHENGEN-SEEN-CT.
068000           SET WS-SECT-IDX TO 1.
068100       2000-SECT-LOOP.
068200           IF WS-SECT-IDX > WS-SECT-COUNT
068300               GO TO 2000-SECT-LOOP-DONE
068400           END-IF.
068500           IF WS-SECT-NAME(WS-SECT-IDX) = 'Statement'
068600               PERFORM 2010-SCAN-HEADER-SECTION THRU 2010-EXIT
068700           END-IF.
068800           SET WS-SECT-IDX UP BY 1.
068900           GO TO 2000-SECT-LOOP.
069000       2000-SECT-LOOP-DONE.
069100           IF STMT-PERIOD-SEEN-CT NOT = 1 OR STMT-WHENGEN-SEEN-CT NOT = 1
069200               MOVE 'PERIOD OR WHENGENERATED NOT SEEN EXACTLY ONCE'
069300                   TO WS-ABEND-MESSAGE
069400               MOVE 201 TO WS-ABEND-CODE
069500               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
069600           END-IF.
069700           IF STMT-END-DATE < STMT-START-DATE
069800               MOVE 'STATEMENT END DATE PRECEDES START DATE'
069900                   TO WS-ABEND-MESSAGE
070000               MOVE 202 TO WS-ABEND-CODE
070100               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
070200           END-IF.
070300           IF STMT-GENERATED-DATE < STMT-END-DATE
070400               MOVE 'STATEMENT GENERATED-AT PRECEDES END DATE'
070500                   TO WS-ABEND-MESSAGE
070600               MOVE 203 TO WS-ABEND-CODE
070700               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
070800           END-IF.
070900       2000-EXIT.
071000           EXIT.
071100
071200       2010-SCAN-HEADER-SECTION.
071300           SET WS-LIN-IDX TO WS-SECT-FIRST-LINE(WS-SECT-IDX).
071400           SET WS-LIN-IDX UP BY 1.
071500       2010-HEADER-ROW-LOOP.
071600           IF WS-LIN-IDX > WS-SECT-LAST-LINE(WS-SECT-IDX)
071700               GO TO 2010-EXIT
071800           END-IF.
071900           MOVE WS-LINE-ENTRY(WS-LIN-IDX) TO WS-CSV-LINE.
072000           PERFORM 1120-TOKENIZE-CSV-LINE THRU 1120-EXIT.
072100           IF WS-CSV-TOKEN(2) = 'Data'
072200               MOVE WS-CSV-TOKEN(3) TO IBA-STMT-FIELD-NAME
072300               MOVE WS-CSV-TOKEN(4) TO IBA-STMT-FIELD-VALUE
072400               PERFORM 2020-RESOLVE-HEADER-FIELD THRU 2020-EXIT
072500           END-IF.
072600           SET WS-LIN-IDX UP BY 1.
072700           GO TO 2010-HEADER-ROW-LOOP.
072800       2010-EXIT.
072900           EXIT.
073000
073100       2020-RESOLVE-HEADER-FIELD.
073200           IF IBA-FLD-IS-TITLE
073300               ADD 1 TO STMT-TITLE-SEEN-CT
073400               MOVE IBA-STMT-FIELD-VALUE TO STMT-TITLE-VALUE
073500               IF STMT-TITLE-SEEN-CT > 1 OR
073600                  IBA-STMT-FIELD-VALUE NOT = 'Activity Statement'
073700                   MOVE 'STATEMENT TITLE IS NOT ACTIVITY STATEMENT'
073800                       TO WS-ABEND-MESSAGE
073900                   MOVE 204 TO WS-ABEND-CODE
074000                   PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
074100               END-IF
074200           END-IF.
074300           IF IBA-FLD-IS-PERIOD
074400               ADD 1 TO STMT-PERIOD-SEEN-CT
074500               PERFORM 2030-PARSE-PERIOD THRU 2030-EXIT
074600           END-IF.
074700           IF IBA-FLD-IS-WHEN-GEN
074800               ADD 1 TO STMT-WHENGEN-SEEN-CT
074900               PERFORM 2040-PARSE-WHENGENERATED THRU 2040-EXIT
075000           END-IF.
075100       2020-EXIT.
075200           EXIT.
075300
075400      *    "Period" FORMAT - "Month D, YYYY - Month D, YYYY"
075500       2030-PARSE-PERIOD.
075600           MOVE IBA-STMT-FIELD-VALUE TO WS-PERIOD-TEXT.
075700           UNSTRING IBA-STMT-FIELD-VALUE DELIMITED BY ' - '
075800               INTO WS-PERIOD-BEFORE-DASH WS-PERIOD-AFTER-DASH
075900           END-UNSTRING.
076000           MOVE WS-PERIOD-BEFORE-DASH TO WS-WHENGEN-TEXT.
076100           PERFORM 2050-PARSE-MONTH-D-YYYY THRU 2050-EXIT.
076200           MOVE WS-DATE-PACKED TO STMT-START-DATE.
076300           MOVE WS-PERIOD-AFTER-DASH TO WS-WHENGEN-TEXT.
076400           PERFORM 2050-PARSE-MONTH-D-YYYY THRU 2050-EXIT.
076500           MOVE WS-DATE-PACKED TO STMT-END-DATE.
076600       2030-EXIT.
076700           EXIT.
076800
076900      *    PARSES "Month D, YYYY" (SUPPLIED IN WS-WHENGEN-TEXT) INTO
077000      *    WS-DATE-PACKED, LOOKING UP THE MONTH NAME AGAINST THE
077100      *    MONTH-NAME TABLE CARRIED IN IBA.TIP02.
077200       2050-PARSE-MONTH-D-YYYY.
077300           UNSTRING WS-WHENGEN-TEXT DELIMITED BY ' ' OR ','
077400               INTO WS-MONTH-NAME-WORK WS-DAY-WORK WS-YEAR-WORK
077500           END-UNSTRING.
077600           SET IBA-MON-IDX TO 1.
077700           SEARCH IBA-MONTH-ENTRY
077800               AT END
077900                   MOVE 'UNRECOGNIZED MONTH NAME IN PERIOD/WHENGEN'
078000                       TO WS-ABEND-MESSAGE
078100                   MOVE 205 TO WS-ABEND-CODE
078200                   PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
078300               WHEN IBA-MONTH-NAME(IBA-MON-IDX) = WS-MONTH-NAME-WORK
078400                   MOVE IBA-MONTH-NUMBER(IBA-MON-IDX) TO WS-DATE-MM
078500           END-SEARCH.
078600           MOVE WS-YEAR-WORK(1:2) TO WS-DATE-CC.
078700           MOVE WS-YEAR-WORK(3:2) TO WS-DATE-YY.
078800           MOVE WS-DAY-WORK TO WS-DATE-DD.
078900       2050-EXIT.
079000           EXIT.
079100
079200      *    "WhenGenerated" FORMAT - "YYYY-MM-DD, HH:MM:SS <tz>"
079300       2040-PARSE-WHENGENERATED.
079400           MOVE IBA-STMT-FIELD-VALUE(1:2) TO WS-DATE-CC.
079500           MOVE IBA-STMT-FIELD-VALUE(3:2) TO WS-DATE-YY.
079600           MOVE IBA-STMT-FIELD-VALUE(6:2) TO WS-DATE-MM.
079700           MOVE IBA-STMT-FIELD-VALUE(9:2) TO WS-DATE-DD.
079800           MOVE WS-DATE-PACKED TO STMT-GENERATED-DATE.
079900           MOVE IBA-STMT-FIELD-VALUE(13:2) TO WS-TIME-HH.
080000           MOVE IBA-STMT-FIELD-VALUE(16:2) TO WS-TIME-MN.
080100           MOVE IBA-STMT-FIELD-VALUE(19:2) TO WS-TIME-SS.
080200           MOVE WS-TIME-PACKED TO STMT-GENERATED-TIME.
080300       2040-EXIT.
080400           EXIT.
080500      *---------------------------------------------------------------
080600      * 2100-PROCESS-ACCOUNT-SECTION - BATCH FLOW STEP 4: ACCOUNT PASS
080700      *---------------------------------------------------------------
080800       2100-PROCESS-ACCOUNT-SECTION.
080900           MOVE ZERO TO ACCT-ACCOUNT-SEEN-CT ACCT-NAME-SEEN-CT.
081000           SET WS-SECT-IDX TO 1.
081100       2100-SECT-LOOP.
081200           IF WS-SECT-IDX > WS-SECT-COUNT
081300               GO TO 2100-SECT-LOOP-DONE
081400           END-IF.
081500           IF WS-SECT-NAME(WS-SECT-IDX) = 'Account Information'
081600               PERFORM 2110-SCAN-ACCOUNT-SECTION THRU 2110-EXIT
081700           END-IF.
081800           SET WS-SECT-IDX UP BY 1.
081900           GO TO 2100-SECT-LOOP.
082000       2100-SECT-LOOP-DONE.
082100           IF ACCT-ACCOUNT-SEEN-CT NOT = 1 OR ACCT-NAME-SEEN-CT NOT = 1
082200               MOVE 'ACCOUNT OR NAME FIELD NOT SEEN EXACTLY ONCE'
082300                   TO WS-ABEND-MESSAGE
082400               MOVE 206 TO WS-ABEND-CODE
082500               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
082600           END-IF.
082700       2100-EXIT.
082800           EXIT.
082900
083000       2110-SCAN-ACCOUNT-SECTION.
083100           SET WS-LIN-IDX TO WS-SECT-FIRST-LINE(WS-SECT-IDX).
083200           SET WS-LIN-IDX UP BY 1.
083300       2110-ACCT-ROW-LOOP.
083400           IF WS-LIN-IDX > WS-SECT-LAST-LINE(WS-SECT-IDX)
083500               GO TO 2110-EXIT
083600           END-IF.
083700           MOVE WS-LINE-ENTRY(WS-LIN-IDX) TO WS-CSV-LINE.
083800           PERFORM 1120-TOKENIZE-CSV-LINE THRU 1120-EXIT.
083900           IF WS-CSV-TOKEN(2) = 'Data'
084000               MOVE WS-CSV-TOKEN(3) TO IBA-ACCT-FIELD-NAME
084100               MOVE WS-CSV-TOKEN(4) TO IBA-ACCT-FIELD-VALUE
084200               IF IBA-FLD-IS-ACCOUNT
084300                   ADD 1 TO ACCT-ACCOUNT-SEEN-CT
084400                   MOVE IBA-ACCT-FIELD-VALUE TO ACCT-NUMBER
084500               END-IF
084600               IF IBA-FLD-IS-NAME
084700                   ADD 1 TO ACCT-NAME-SEEN-CT
084800                   MOVE IBA-ACCT-FIELD-VALUE TO ACCT-OWNER
084900               END-IF
085000           END-IF.
085100           SET WS-LIN-IDX UP BY 1.
085200           GO TO 2110-ACCT-ROW-LOOP.
085300       2110-EXIT.
085400           EXIT.
085500
085600      *---------------------------------------------------------------
085700      * 2200-PROCESS-CASH-SECTIONS - BATCH FLOW STEP 5: CASH ACTIVITY
085800      *---------------------------------------------------------------
085900       2200-PROCESS-CASH-SECTIONS.
086000           MOVE ZERO TO CASH-TABLE-COUNT.
086100           SET WS-SECT-IDX TO 1.
086200       2200-SECT-LOOP.
086300           IF WS-SECT-IDX > WS-SECT-COUNT
086400               GO TO 2200-EXIT
086500           END-IF.
086600           IF WS-SECT-NAME(WS-SECT-IDX) = 'Cash Report'
086700               PERFORM 2210-SCAN-CASH-SECTION THRU 2210-EXIT
086800           END-IF.
086900           SET WS-SECT-IDX UP BY 1.
087000           GO TO 2200-SECT-LOOP.
087100       2200-EXIT.
087200           EXIT.
087300
087400       2210-SCAN-CASH-SECTION.
087500           SET WS-LIN-IDX TO WS-SECT-FIRST-LINE(WS-SECT-IDX).
087600           SET WS-LIN-IDX UP BY 1.
087700       2210-CASH-ROW-LOOP.
087800           IF WS-LIN-IDX > WS-SECT-LAST-LINE(WS-SECT-IDX)
087900               GO TO 2210-EXIT
088000           END-IF.
088100           MOVE WS-LINE-ENTRY(WS-LIN-IDX) TO WS-CSV-LINE.
088200           PERFORM 1120-TOKENIZE-CSV-LINE THRU 1120-EXIT.
088300           IF WS-CSV-TOKEN(2) = 'Data'
088400               MOVE WS-CSV-TOKEN(3) TO IBA-CASH-CURRENCY
088500               MOVE WS-CSV-TOKEN(4) TO IBA-CASH-SUMMARY-NAME
088600               MOVE WS-CSV-TOKEN(5) TO IBA-CASH-TOTAL-TEXT
088700               IF NOT IBA-CASH-IS-BASE-SUMMARY
088800                   PERFORM 2220-POST-CASH-ROW THRU 2220-EXIT
088900               END-IF
089000           END-IF.
089100           SET WS-LIN-IDX UP BY 1.
089200           GO TO 2210-CASH-ROW-LOOP.
089300       2210-EXIT.
089400           EXIT.
089500
089600       2220-POST-CASH-ROW.
089700           IF NOT IBA-CASH-IS-STARTING AND NOT IBA-CASH-IS-ENDING
089800               GO TO 2220-EXIT
089900           END-IF.
090000           PERFORM 2230-FIND-OR-ADD-CASH-CURRENCY THRU 2230-EXIT.
090100           MOVE IBA-CASH-TOTAL-TEXT TO WS-RESCALE-IN.
090200           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
090300           IF IBA-CASH-IS-STARTING
090400               ADD 1 TO CASH-STARTING-SEEN-CT(CASH-IDX)
090500               IF CASH-STARTING-SEEN-CT(CASH-IDX) > 1
090600                   MOVE 'CURRENCY HAS MORE THAN ONE STARTING CASH ROW'
090700                       TO WS-ABEND-MESSAGE
090800                   MOVE 207 TO WS-ABEND-CODE
090900                   PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
091000               END-IF
091100               MOVE WS-RESCALE-OUT TO CASH-OPENING-BALANCE(CASH-IDX)
091200           ELSE
091300               ADD 1 TO CASH-ENDING-SEEN-CT(CASH-IDX)
091400               IF CASH-ENDING-SEEN-CT(CASH-IDX) > 1
091500                   MOVE 'CURRENCY HAS MORE THAN ONE ENDING CASH ROW'
091600                       TO WS-ABEND-MESSAGE
091700                   MOVE 208 TO WS-ABEND-CODE
091800                   PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
091900               END-IF
092000               MOVE WS-RESCALE-OUT TO CASH-CLOSING-BALANCE(CASH-IDX)
092100           END-IF.
092200       2220-EXIT.
092300           EXIT.
092400
092500       2230-FIND-OR-ADD-CASH-CURRENCY.
092600           SET CASH-IDX TO 1.
092700           SEARCH CASH-TABLE
092800               AT END
092900                   PERFORM 2235-ADD-CASH-CURRENCY THRU 2235-EXIT
093000               WHEN CASH-CURRENCY(CASH-IDX) = IBA-CASH-CURRENCY
093100                   CONTINUE
093200           END-SEARCH.
093300       2230-EXIT.
093400           EXIT.
093500
093600       2235-ADD-CASH-CURRENCY.
093700           ADD 1 TO CASH-TABLE-COUNT.
093800           IF CASH-TABLE-COUNT > CASH-TABLE-MAX
093900               MOVE 'CASH REPORT EXCEEDS CASH-TABLE CAPACITY'
094000                   TO WS-ABEND-MESSAGE
094100               MOVE 209 TO WS-ABEND-CODE
094200               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
094300           END-IF.
094400           SET CASH-IDX TO CASH-TABLE-COUNT.
094500           MOVE IBA-CASH-CURRENCY TO CASH-CURRENCY(CASH-IDX).
094600       2235-EXIT.
094700           EXIT.
094800      *---------------------------------------------------------------
094900      * 2300-PROCESS-CODES-SECTION - BATCH FLOW STEP 6: CODE LOOKUP
095000      *                              PASS - BUILDS THE CODE-MEANINGS
095100      *                              TABLE IBA.TIP05 RESOLVES AGAINST
095200      *---------------------------------------------------------------
095300       2300-PROCESS-CODES-SECTION.
095400           MOVE ZERO TO CODE-TABLE-COUNT.
095500           SET WS-SECT-IDX TO 1.
095600       2300-SECT-LOOP.
095700           IF WS-SECT-IDX > WS-SECT-COUNT
095800               GO TO 2300-EXIT
095900           END-IF.
096000           IF WS-SECT-NAME(WS-SECT-IDX) = 'Codes'
096100               PERFORM 2310-SCAN-CODES-SECTION THRU 2310-EXIT
096200           END-IF.
096300           SET WS-SECT-IDX UP BY 1.
096400           GO TO 2300-SECT-LOOP.
096500       2300-EXIT.
096600           EXIT.
096700
096800       2310-SCAN-CODES-SECTION.
096900           SET WS-LIN-IDX TO WS-SECT-FIRST-LINE(WS-SECT-IDX).
097000           SET WS-LIN-IDX UP BY 1.
097100       2310-CODES-ROW-LOOP.
097200           IF WS-LIN-IDX > WS-SECT-LAST-LINE(WS-SECT-IDX)
097300               GO TO 2310-EXIT
097400           END-IF.
097500           MOVE WS-LINE-ENTRY(WS-LIN-IDX) TO WS-CSV-LINE.
097600           PERFORM 1120-TOKENIZE-CSV-LINE THRU 1120-EXIT.
097700           IF WS-CSV-TOKEN(2) = 'Data'
097800               MOVE WS-CSV-TOKEN(3) TO IBA-CODE-STRING
097900               MOVE WS-CSV-TOKEN(4) TO IBA-CODE-MEANING
098000               PERFORM 2320-RESOLVE-MEANING-AND-STORE THRU 2320-EXIT
098100           END-IF.
098200           SET WS-LIN-IDX UP BY 1.
098300           GO TO 2310-CODES-ROW-LOOP.
098400       2310-EXIT.
098500           EXIT.
098600
098700      *    RESOLVES IBA-CODE-MEANING AGAINST THE LITERAL MEANING TABLE
098800      *    (IBA.TIP02 ... NO, IBA.TIP05) AND STORES THE RESULTING
098900      *    FLAGS AGAINST THIS CODE-STRING IN CODE-TABLE.  UNRECOGNIZED
099000      *    MEANING TEXT CARRIES NO FLAGS AND IS NOT STORED AT ALL.
099100       2320-RESOLVE-MEANING-AND-STORE.
099200           SET IBA-MEAN-IDX TO 1.
099300           SET WS-SUB-I TO ZERO.
099400           SEARCH IBA-MEANING-ENTRY
099500               AT END
099600                   CONTINUE
099700               WHEN IBA-MEANING-TEXT(IBA-MEAN-IDX) = IBA-CODE-MEANING
099800                   SET WS-SUB-I TO 1
099900           END-SEARCH.
100000           IF WS-SUB-I = ZERO
100100               GO TO 2320-EXIT
100200           END-IF.
100300           PERFORM 2330-FIND-OR-ADD-CODE-STRING THRU 2330-EXIT.
100400           ADD 1 TO CODE-TBL-DEFINED-CT(CODE-IDX).
100500           IF CODE-TBL-DEFINED-CT(CODE-IDX) > 1
100600               MOVE 'CODE-STRING DEFINED TWICE WITH NON-EMPTY FLAGS'
100700                   TO WS-ABEND-MESSAGE
100800               MOVE 210 TO WS-ABEND-CODE
100900               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
101000           END-IF.
101100           IF IBA-MEANING-FLAG-SET(IBA-MEAN-IDX)(1:1) = 'A'
101200               SET CODE-TBL-ASSIGNMENT-YES TO TRUE END-IF.
101300           IF IBA-MEANING-FLAG-SET(IBA-MEAN-IDX)(1:1) = 'E'
101400               SET CODE-TBL-EXPIRED-YES TO TRUE END-IF.
101500           IF IBA-MEANING-FLAG-SET(IBA-MEAN-IDX)(1:1) = 'O'
101600               SET CODE-TBL-OPEN-YES TO TRUE END-IF.
101700           IF IBA-MEANING-FLAG-SET(IBA-MEAN-IDX)(1:1) = 'C'
101800               SET CODE-TBL-CLOSE-YES TO TRUE END-IF.
101900           IF IBA-MEANING-FLAG-SET(IBA-MEAN-IDX)(1:1) = 'P'
102000               SET CODE-TBL-PARTIAL-EXEC-YES TO TRUE END-IF.
102100           IF IBA-MEANING-FLAG-SET(IBA-MEAN-IDX)(1:1) = 'I'
102200               SET CODE-TBL-INTERNAL-TRD-YES TO TRUE END-IF.
102300           IF IBA-MEANING-FLAG-SET(IBA-MEAN-IDX)(1:1) = 'F'
102400               SET CODE-TBL-FRACTIONAL-YES TO TRUE END-IF.
102500           IF IBA-MEANING-FLAG-SET(IBA-MEAN-IDX)(1:1) = 'M'
102600               SET CODE-TBL-MARGIN-VIOL-YES TO TRUE END-IF.
102700           IF IBA-MEANING-FLAG-SET(IBA-MEAN-IDX)(2:1) = 'A'
102800               SET CODE-TBL-ASSIGNMENT-YES TO TRUE END-IF.
102900           IF IBA-MEANING-FLAG-SET(IBA-MEAN-IDX)(2:1) = 'O'
103000               SET CODE-TBL-OPEN-YES TO TRUE END-IF.
103100           IF IBA-MEANING-FLAG-SET(IBA-MEAN-IDX)(2:1) = 'I'
103200               SET CODE-TBL-INTERNAL-TRD-YES TO TRUE END-IF.
103300       2320-EXIT.
103400           EXIT.
103500
103600       2330-FIND-OR-ADD-CODE-STRING.
103700           SET CODE-IDX TO 1.
103800           SEARCH CODE-TABLE
103900               AT END
104000                   ADD 1 TO CODE-TABLE-COUNT
104100                   IF CODE-TABLE-COUNT > CODE-TABLE-MAX
104200                       MOVE 'CODES SECTION EXCEEDS CODE-TABLE CAPACITY'
104300                           TO WS-ABEND-MESSAGE
104400                       MOVE 211 TO WS-ABEND-CODE
104500                       PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
104600                   END-IF
104700                   SET CODE-IDX TO CODE-TABLE-COUNT
104800                   MOVE IBA-CODE-STRING TO CODE-TBL-STRING(CODE-IDX)
104900               WHEN CODE-TBL-STRING(CODE-IDX) = IBA-CODE-STRING
105000                   CONTINUE
105100           END-SEARCH.
105200       2330-EXIT.
105300           EXIT.
105400
105500      *---------------------------------------------------------------
105600      * 2400-PROCESS-MTM-SECTION - BATCH FLOW STEP 7: MARK-TO-MARKET
105700      *                            PASS - FIRST PLACE AN ASSET ID CAN
105800      *                            GET SEEDED FOR THE ACCOUNT
105900      *---------------------------------------------------------------
106000       2400-PROCESS-MTM-SECTION.
106100           MOVE ZERO TO MTM-TABLE-COUNT.
106200           MOVE ZERO TO ASSET-ID-NEXT.
106300           MOVE ZERO TO ASSET-TABLE-COUNT.
106400           MOVE ZERO TO POSITION-TABLE-COUNT.
106500           SET WS-SECT-IDX TO 1.
106600       2400-SECT-LOOP.
106700           IF WS-SECT-IDX > WS-SECT-COUNT
106800               GO TO 2400-EXIT
106900           END-IF.
107000           IF WS-SECT-NAME(WS-SECT-IDX) =
107100                   'Mark-to-Market Performance Summary'
107200               PERFORM 2410-SCAN-MTM-SECTION THRU 2410-EXIT
107300           END-IF.
107400           SET WS-SECT-IDX UP BY 1.
107500           GO TO 2400-SECT-LOOP.
107600       2400-EXIT.
107700           EXIT.
107800
107900       2410-SCAN-MTM-SECTION.
108000           SET WS-LIN-IDX TO WS-SECT-FIRST-LINE(WS-SECT-IDX).
108100           SET WS-LIN-IDX UP BY 1.
108200       2410-MTM-ROW-LOOP.
108300           IF WS-LIN-IDX > WS-SECT-LAST-LINE(WS-SECT-IDX)
108400               GO TO 2410-EXIT
108500           END-IF.
108600           MOVE WS-LINE-ENTRY(WS-LIN-IDX) TO WS-CSV-LINE.
108700           PERFORM 1120-TOKENIZE-CSV-LINE THRU 1120-EXIT.
108800           IF WS-CSV-TOKEN(2) = 'Data'
108900               MOVE WS-CSV-TOKEN(3) TO IBA-MTM-ASSET-CATEGORY
109000               MOVE WS-CSV-TOKEN(4) TO IBA-MTM-SYMBOL-TEXT
109100               MOVE WS-CSV-TOKEN(5) TO IBA-MTM-PRIOR-QTY-TEXT
109200               MOVE WS-CSV-TOKEN(6) TO IBA-MTM-CURRENT-QTY-TEXT
109300               IF IBA-MTM-CAT-KEEP
109400                   PERFORM 2420-POST-MTM-ROW THRU 2420-EXIT
109500               ELSE
109600                   IF NOT IBA-MTM-CAT-SKIP
109700                       MOVE 'MTM ROW HAS UNRECOGNIZED ASSET CATEGORY'
109800                           TO WS-ABEND-MESSAGE
109900                       MOVE 212 TO WS-ABEND-CODE
110000                       PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
110100                   END-IF
110200               END-IF
110300           END-IF.
110400           SET WS-LIN-IDX UP BY 1.
110500           GO TO 2410-MTM-ROW-LOOP.
110600       2410-EXIT.
110700           EXIT.
110800
110900       2420-POST-MTM-ROW.
111000           ADD 1 TO MTM-TABLE-COUNT.
111100           IF MTM-TABLE-COUNT > MTM-TABLE-MAX
111200               MOVE 'MTM SECTION EXCEEDS MTM-TABLE CAPACITY'
111300                   TO WS-ABEND-MESSAGE
111400               MOVE 213 TO WS-ABEND-CODE
111500               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
111600           END-IF.
111700           SET MTM-IDX TO MTM-TABLE-COUNT.
111800           MOVE IBA-MTM-SYMBOL-TEXT TO WS-SYM-RAW.
111900           PERFORM 8200-PARSE-SYMBOL THRU 8200-EXIT.
112000           MOVE WS-SYM-NORMALIZED TO MTM-SYMBOL(MTM-IDX).
112100           MOVE WS-SYM-UNDERLYING TO MTM-UNDERLYING(MTM-IDX).
112200           MOVE WS-SYM-STRIKE-VAL TO MTM-STRIKE(MTM-IDX).
112300           MOVE IBA-MTM-PRIOR-QTY-TEXT TO WS-RESCALE-IN.
112400           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
112500           MOVE WS-RESCALE-OUT TO MTM-PRIOR-QTY(MTM-IDX).
112600           MOVE IBA-MTM-CURRENT-QTY-TEXT TO WS-RESCALE-IN.
112700           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
112800           MOVE WS-RESCALE-OUT TO MTM-CURRENT-QTY(MTM-IDX).
112900      *    SEED A FRESH ASSET ID AND RUNNING-TOTAL ENTRY FOR EVERY
113000      *    SYMBOL HELD COMING INTO THE STATEMENT PERIOD.
113100           MOVE ASSET-ID-NEXT TO MTM-ASSET-ID(MTM-IDX).
113200           ADD 1 TO ASSET-ID-NEXT.
113300           SET MTM-ASSET-ID-ASSIGNED TO TRUE.
113400           ADD 1 TO ASSET-TABLE-COUNT.
113500           SET ASSET-IDX TO ASSET-TABLE-COUNT.
113600           MOVE WS-SYM-NORMALIZED TO ASSET-TBL-SYMBOL(ASSET-IDX).
113700           MOVE MTM-ASSET-ID(MTM-IDX) TO ASSET-TBL-ASSET-ID(ASSET-IDX).
113800           ADD 1 TO POSITION-TABLE-COUNT.
113900           SET POSN-IDX TO POSITION-TABLE-COUNT.
114000           MOVE MTM-ASSET-ID(MTM-IDX) TO POSN-TBL-ASSET-ID(POSN-IDX).
114100           MOVE MTM-PRIOR-QTY(MTM-IDX) TO
114200               POSN-TBL-RUNNING-QTY(POSN-IDX).
114300       2420-EXIT.
114400           EXIT.
114500      *---------------------------------------------------------------
114600      * 3000-PROCESS-TRADE-SECTIONS - BATCH FLOW STEP 8: TRADES PASS
114700      *---------------------------------------------------------------
114800       3000-PROCESS-TRADE-SECTIONS.
114900           MOVE ZERO TO WS-TRADE-OUT-CT.
115000           SET WS-SECT-IDX TO 1.
115100       3000-SECT-LOOP.
115200           IF WS-SECT-IDX > WS-SECT-COUNT
115300               GO TO 3000-EXIT
115400           END-IF.
115500           IF WS-SECT-NAME(WS-SECT-IDX) = 'Trades' AND
115600              WS-SECT-ASSET-CAT(WS-SECT-IDX) NOT = 'Forex'
115700               PERFORM 3010-SCAN-TRADE-SECTION THRU 3010-EXIT
115800               PERFORM 3400-CLEAR-SECTION-ASSET-IDS THRU 3400-EXIT
115900           END-IF.
116000           SET WS-SECT-IDX UP BY 1.
116100           GO TO 3000-SECT-LOOP.
116200       3000-EXIT.
116300           EXIT.
116400
116500       3010-SCAN-TRADE-SECTION.
116600      *    RESET THE PER-SECTION "TOUCHED" FLAGS USED BY 3400 BELOW.
116700           SET ASSET-IDX TO 1.
116800       3010-RESET-TOUCHED-LOOP.
116900           IF ASSET-IDX > ASSET-TABLE-COUNT
117000               GO TO 3010-RESET-TOUCHED-DONE
117100           END-IF.
117200           MOVE 'N' TO ASSET-TBL-TOUCHED-FL(ASSET-IDX).
117300           SET ASSET-IDX UP BY 1.
117400           GO TO 3010-RESET-TOUCHED-LOOP.
117500       3010-RESET-TOUCHED-DONE.
117600           SET WS-LIN-IDX TO WS-SECT-FIRST-LINE(WS-SECT-IDX).
117700           SET WS-LIN-IDX UP BY 1.
117800       3010-TRADE-ROW-LOOP.
117900           IF WS-LIN-IDX > WS-SECT-LAST-LINE(WS-SECT-IDX)
118000               GO TO 3010-EXIT
118100           END-IF.
118200           MOVE WS-LINE-ENTRY(WS-LIN-IDX) TO WS-CSV-LINE.
118300           PERFORM 1120-TOKENIZE-CSV-LINE THRU 1120-EXIT.
118400           IF WS-CSV-TOKEN(2) = 'Data'
118500               IF WS-CSV-TOKEN(3) NOT = 'Stocks' AND
118600                  WS-CSV-TOKEN(3) NOT = 'Equity and Index Options'
118700                   MOVE 'TRADE ROW HAS UNRECOGNIZED ASSET CATEGORY'
118800                       TO WS-ABEND-MESSAGE
118900                   MOVE 214 TO WS-ABEND-CODE
119000                   PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
119100               END-IF
119200               PERFORM 3100-PROCESS-TRADE-ROW THRU 3100-EXIT
119300           END-IF.
119400           SET WS-LIN-IDX UP BY 1.
119500           GO TO 3010-TRADE-ROW-LOOP.
119600       3010-EXIT.
119700           EXIT.
119800
119900      *    COLUMN LAYOUT FOR A TRADES/STOCKS-OR-OPTIONS DATA ROW:
120000      *    4=Date/Time 5=Symbol 6=Quantity 7=T. Price 8=Proceeds
120100      *    9=Comm/Fee 10=Currency 11=Code
120200       3100-PROCESS-TRADE-ROW.
120300           MOVE WS-CSV-TOKEN(4)  TO WS-ROW-DATETIME-TEXT.
120400           MOVE WS-CSV-TOKEN(5)  TO WS-SYM-RAW.
120500           MOVE WS-CSV-TOKEN(6)  TO WS-ROW-QTY-TEXT.
120600           MOVE WS-CSV-TOKEN(7)  TO WS-ROW-PRICE-TEXT.
120700           MOVE WS-CSV-TOKEN(8)  TO WS-ROW-PROCEEDS-TEXT.
120800           MOVE WS-CSV-TOKEN(9)  TO WS-ROW-COMMISSION-TEXT.
120900           MOVE WS-CSV-TOKEN(10) TO WS-ROW-CURRENCY.
121000           MOVE WS-CSV-TOKEN(11) TO WS-CODE-COLUMN-TEXT.
121100           PERFORM 8200-PARSE-SYMBOL THRU 8200-EXIT.
121200           MOVE WS-SYM-NORMALIZED TO WS-ROW-SYMBOL.
121300           PERFORM 8310-RESOLVE-TRADE-CODES THRU 8310-EXIT.
121400           MOVE WS-ROW-QTY-TEXT TO WS-RESCALE-IN.
121500           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
121600           MOVE WS-RESCALE-OUT TO WS-SPLIT-ROW-QTY.
121700           IF WS-SPLIT-ROW-QTY = ZERO
121800               MOVE 'TRADE ROW QUANTITY IS ZERO'
121900                   TO WS-ABEND-MESSAGE
122000               MOVE 215 TO WS-ABEND-CODE
122100               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
122200           END-IF.
122300           PERFORM 3110-MARK-SYMBOL-TOUCHED THRU 3110-EXIT.
122400           PERFORM 3120-LOOKUP-OLD-POSITION THRU 3120-EXIT.
122500           COMPUTE WS-SPLIT-NEW-QTY =
122600               WS-SPLIT-OLD-QTY + WS-SPLIT-ROW-QTY.
122700           SET WS-SPLIT-IS-SIGN-FLIP TO FALSE.
122800           MOVE 'N' TO WS-SPLIT-SIGN-FLIP-SW.
122900           IF WS-SPLIT-OLD-QTY NOT = ZERO AND WS-SPLIT-NEW-QTY NOT = ZERO
123000               IF (WS-SPLIT-OLD-QTY > ZERO AND WS-SPLIT-NEW-QTY < ZERO)
123100                  OR
123200                  (WS-SPLIT-OLD-QTY < ZERO AND WS-SPLIT-NEW-QTY > ZERO)
123300                   MOVE 'Y' TO WS-SPLIT-SIGN-FLIP-SW
123400               END-IF
123500           END-IF.
123600           IF WS-SPLIT-IS-SIGN-FLIP
123700               PERFORM 3200-SPLIT-TRADE-ROW THRU 3200-EXIT
123800           ELSE
123900               PERFORM 3130-EMIT-NON-FLIP-TRADE THRU 3130-EXIT
124000           END-IF.
124100       3100-EXIT.
124200           EXIT.
124300
124400       3110-MARK-SYMBOL-TOUCHED.
124500           SET ASSET-IDX TO 1.
124600           SEARCH ASSET-TABLE
124700               AT END
124800                   CONTINUE
124900               WHEN ASSET-TBL-SYMBOL(ASSET-IDX) = WS-ROW-SYMBOL
125000                   SET ASSET-TBL-TOUCHED(ASSET-IDX) TO TRUE
125100           END-SEARCH.
125200       3110-EXIT.
125300           EXIT.
125400
125500      *    LOOKS UP THE CURRENT RUNNING TOTAL FOR THIS SYMBOL'S ASSET,
125600      *    IF ANY IS KNOWN.  SETS WS-ROW-ASSET-ID-KNOWN-SW AND, WHEN
125700      *    KNOWN, WS-SPLIT-OLD-QTY FROM POSITION-TABLE.
125800       3120-LOOKUP-OLD-POSITION.
125900           MOVE ZERO TO WS-SPLIT-OLD-QTY.
126000           MOVE 'N' TO WS-ROW-ASSET-ID-KNOWN-SW.
126100           SET ASSET-IDX TO 1.
126200           SEARCH ASSET-TABLE
126300               AT END
126400                   CONTINUE
126500               WHEN ASSET-TBL-SYMBOL(ASSET-IDX) = WS-ROW-SYMBOL
126600                   MOVE 'Y' TO WS-ROW-ASSET-ID-KNOWN-SW
126700                   MOVE ASSET-TBL-ASSET-ID(ASSET-IDX) TO WS-ROW-ASSET-ID
126800           END-SEARCH.
126900           IF WS-ROW-ASSET-ID-KNOWN
127000               SET POSN-IDX TO 1
127100               SEARCH POSITION-TABLE
127200                   AT END
127300                       CONTINUE
127400                   WHEN POSN-TBL-ASSET-ID(POSN-IDX) = WS-ROW-ASSET-ID
127500                       MOVE POSN-TBL-RUNNING-QTY(POSN-IDX) TO
127600                           WS-SPLIT-OLD-QTY
127700               END-SEARCH
127800           END-IF.
127900       3120-EXIT.
128000           EXIT.
128100
128200      *    NON-FLIP CASE - EMIT ONE TRADE RECORD, ALLOCATING A FRESH
128300      *    ASSET ID IF THIS IS A BRAND-NEW POSITION.
128400       3130-EMIT-NON-FLIP-TRADE.
128500           IF NOT WS-ROW-ASSET-ID-KNOWN
128600               IF WS-SPLIT-NEW-QTY = ZERO
128700                   MOVE 'A TRADE CLOSING AN ASSET HAS NO KNOWN ASSET ID'
128800                       TO WS-ABEND-MESSAGE
128900                   MOVE 216 TO WS-ABEND-CODE
129000                   PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
129100               END-IF
129200               PERFORM 3300-ASSIGN-ASSET-ID THRU 3300-EXIT
129300           END-IF.
129400           PERFORM 3140-BUILD-AND-WRITE-TRD-REC THRU 3140-EXIT.
129500           PERFORM 3150-UPDATE-OR-CLOSE-POSITION THRU 3150-EXIT.
129600       3130-EXIT.
129700           EXIT.
129800
129900       3140-BUILD-AND-WRITE-TRD-REC.
130000           MOVE WS-ROW-DATETIME-TEXT(1:2) TO TRD-DT-CC.
130100           MOVE WS-ROW-DATETIME-TEXT(3:2) TO TRD-DT-YY.
130200           MOVE WS-ROW-DATETIME-TEXT(6:2) TO TRD-DT-MM.
130300           MOVE WS-ROW-DATETIME-TEXT(9:2) TO TRD-DT-DD.
130400           MOVE WS-ROW-DATETIME-TEXT(13:2) TO TRD-DT-HH.
130500           MOVE WS-ROW-DATETIME-TEXT(16:2) TO TRD-DT-MN.
130600           MOVE WS-ROW-DATETIME-TEXT(19:2) TO TRD-DT-SS.
130700           MOVE WS-ROW-SYMBOL TO TRD-SYMBOL.
130800           MOVE WS-ROW-ASSET-ID TO TRD-ASSET-ID.
130900           MOVE WS-SPLIT-ROW-QTY TO TRD-QUANTITY.
131000           MOVE WS-ROW-PRICE-TEXT TO WS-RESCALE-IN.
131100           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
131200           MOVE WS-RESCALE-OUT TO TRD-PRICE.
131300           IF TRD-PRICE < ZERO
131400               MOVE 'TRADE PRICE IS NEGATIVE' TO WS-ABEND-MESSAGE
131500               MOVE 217 TO WS-ABEND-CODE
131600               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
131700           END-IF.
131800           MOVE WS-ROW-PROCEEDS-TEXT TO WS-RESCALE-IN.
131900           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
132000           MOVE WS-RESCALE-OUT TO TRD-PROCEEDS.
132100           MOVE WS-ROW-COMMISSION-TEXT TO WS-RESCALE-IN.
132200           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
132300           MOVE WS-RESCALE-OUT TO TRD-COMMISSION.
132400           MOVE WS-ROW-CURRENCY TO TRD-CURRENCY.
132500           MOVE WS-RESOLVED-ASSIGNMENT     TO TRD-CD-ASSIGNMENT.
132600           MOVE WS-RESOLVED-EXPIRED        TO TRD-CD-EXPIRED.
132700           MOVE WS-RESOLVED-OPEN           TO TRD-CD-OPEN.
132800           MOVE WS-RESOLVED-CLOSE          TO TRD-CD-CLOSE.
132900           MOVE WS-RESOLVED-PARTIAL-EXEC   TO TRD-CD-PARTIAL-EXEC.
133000           MOVE WS-RESOLVED-INTERNAL-TRD   TO TRD-CD-INTERNAL-TRD.
133100           MOVE WS-RESOLVED-FRACTIONAL     TO TRD-CD-FRACTIONAL.
133200           MOVE WS-RESOLVED-MARGIN-VIOL    TO TRD-CD-MARGIN-VIOL.
133300           MOVE WS-SYM-UNDERLYING TO TRD-UNDERLYING.
133400           MOVE WS-SYM-STRIKE-VAL TO TRD-STRIKE.
133500           ADD 1 TO WS-TRADE-OUT-CT.
133600           PERFORM 3160-WRITE-TRD-EXTRACT THRU 3160-EXIT.
133700       3140-EXIT.
133800           EXIT.
133900
134000       3150-UPDATE-OR-CLOSE-POSITION.
134100           IF WS-SPLIT-NEW-QTY = ZERO
134200               PERFORM 3151-CLOSE-POSITION THRU 3151-EXIT
134300           ELSE
134400               PERFORM 3152-STORE-RUNNING-TOTAL THRU 3152-EXIT
134500           END-IF.
134600       3150-EXIT.
134700           EXIT.
134800
134900       3151-CLOSE-POSITION.
135000           SET POSN-IDX TO 1.
135100           SEARCH POSITION-TABLE
135200               AT END
135300                   CONTINUE
135400               WHEN POSN-TBL-ASSET-ID(POSN-IDX) = WS-ROW-ASSET-ID
135500                   PERFORM 3153-REMOVE-POSITION-ENTRY THRU 3153-EXIT
135600           END-SEARCH.
135700           SET ASSET-IDX TO 1.
135800           SEARCH ASSET-TABLE
135900               AT END
136000                   CONTINUE
136100               WHEN ASSET-TBL-SYMBOL(ASSET-IDX) = WS-ROW-SYMBOL
136200                   PERFORM 3154-REMOVE-ASSET-ENTRY THRU 3154-EXIT
136300           END-SEARCH.
136400       3151-EXIT.
136500           EXIT.
136600
136700      *    COLLAPSE THE TABLE ENTRY AT *-IDX DOWN, SHIFTING ALL LATER
136800      *    ENTRIES UP ONE SLOT (SHOP IDIOM FOR "DELETE FROM OCCURS").
136900       3153-REMOVE-POSITION-ENTRY.
137000           SET WS-SUB-I TO POSN-IDX.
137100       3153-COLLAPSE-LOOP.
137200           IF WS-SUB-I >= POSITION-TABLE-COUNT
137300               GO TO 3153-COLLAPSE-DONE
137400           END-IF.
137500           MOVE POSITION-TABLE(WS-SUB-I + 1) TO POSITION-TABLE(WS-SUB-I).
137600           SET WS-SUB-I UP BY 1.
137700           GO TO 3153-COLLAPSE-LOOP.
137800       3153-COLLAPSE-DONE.
137900           SUBTRACT 1 FROM POSITION-TABLE-COUNT.
138000       3153-EXIT.
138100           EXIT.
138200
138300       3154-REMOVE-ASSET-ENTRY.
138400           SET WS-SUB-I TO ASSET-IDX.
138500       3154-COLLAPSE-LOOP.
138600           IF WS-SUB-I >= ASSET-TABLE-COUNT
138700               GO TO 3154-COLLAPSE-DONE
138800           END-IF.
138900           MOVE ASSET-TABLE(WS-SUB-I + 1) TO ASSET-TABLE(WS-SUB-I).
139000           SET WS-SUB-I UP BY 1.
139100           GO TO 3154-COLLAPSE-LOOP.
139200       3154-COLLAPSE-DONE.
139300           SUBTRACT 1 FROM ASSET-TABLE-COUNT.
139400       3154-EXIT.
139500           EXIT.
139600
139700       3152-STORE-RUNNING-TOTAL.
139800           SET POSN-IDX TO 1.
139900           SEARCH POSITION-TABLE
140000               AT END
140100                   ADD 1 TO POSITION-TABLE-COUNT
140200                   SET POSN-IDX TO POSITION-TABLE-COUNT
140300                   MOVE WS-ROW-ASSET-ID TO POSN-TBL-ASSET-ID(POSN-IDX)
140400               WHEN POSN-TBL-ASSET-ID(POSN-IDX) = WS-ROW-ASSET-ID
140500                   CONTINUE
140600           END-SEARCH.
140700           MOVE WS-SPLIT-NEW-QTY TO POSN-TBL-RUNNING-QTY(POSN-IDX).
140800       3152-EXIT.
140900           EXIT.
141000
141100       3160-WRITE-TRD-EXTRACT.
141200           MOVE SPACES TO IBA-TRADE-EXTRACT-REC.
141300           MOVE IBA-TRD-REC TO IBA-TRADE-EXTRACT-REC(1:240).
141400           WRITE IBA-TRADE-EXTRACT-REC.
141500       3160-EXIT.
141600           EXIT.
141700      *---------------------------------------------------------------
141800      * 3200-SPLIT-TRADE-ROW - BUSINESS RULE "TRADE SPLITTING RULE"
141900      *---------------------------------------------------------------
142000       3200-SPLIT-TRADE-ROW.
142100           IF NOT WS-ROW-ASSET-ID-KNOWN
142200               MOVE 'SIGN-FLIP SPLIT NEEDS A KNOWN PRIOR ASSET ID'
142300                   TO WS-ABEND-MESSAGE
142400               MOVE 218 TO WS-ABEND-CODE
142500               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
142600           END-IF.
142700           MOVE WS-ROW-ASSET-ID TO WS-SPLIT-CLOSE-ASSET-ID.
142800           MOVE WS-SPLIT-OLD-QTY TO WS-SPLIT-ABS-OLD-QTY.
142900           IF WS-SPLIT-ABS-OLD-QTY < ZERO
143000               COMPUTE WS-SPLIT-ABS-OLD-QTY = ZERO - WS-SPLIT-ABS-OLD-QTY
143100           END-IF.
143200           MOVE WS-SPLIT-ROW-QTY TO WS-SPLIT-ABS-ROW-QTY.
143300           IF WS-SPLIT-ABS-ROW-QTY < ZERO
143400               COMPUTE WS-SPLIT-ABS-ROW-QTY = ZERO - WS-SPLIT-ABS-ROW-QTY
143500           END-IF.
143600      *    PROPORTION = ABS(OLD) / ABS(QTY), HALF-EVEN AT 4 DECIMALS -
143700      *    8130-HALF-EVEN-DIVIDE CARRIES THE ROUNDING (HELP-5961).
143800           MOVE WS-SPLIT-ABS-OLD-QTY TO WS-HEDIV-NUMERATOR.
143900           MOVE WS-SPLIT-ABS-ROW-QTY TO WS-HEDIV-DENOMINATOR.
144000           PERFORM 8130-HALF-EVEN-DIVIDE THRU 8130-EXIT.
144100           MOVE WS-HEDIV-RESULT TO WS-SPLIT-PROPORTION.
144200           PERFORM 3210-EMIT-CLOSING-RECORD THRU 3210-EXIT.
144300           PERFORM 3220-EMIT-OPENING-RECORD THRU 3220-EXIT.
144400       3200-EXIT.
144500           EXIT.
144600
144700      *    CLOSING RECORD - NEGATES THE OLD POSITION TO EXACTLY ZERO,
144800      *    USING THE ASSET ID ACTIVE BEFORE THIS TRADE.  CODES = ROW
144900      *    CODES MINUS OPEN.
145000       3210-EMIT-CLOSING-RECORD.
145100           MOVE WS-ROW-COMMISSION-TEXT TO WS-RESCALE-IN.
145200           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
145300           COMPUTE WS-SPLIT-CLOSE-COMM ROUNDED =
145400               WS-SPLIT-PROPORTION * WS-RESCALE-OUT.
145500           MOVE WS-ROW-PROCEEDS-TEXT TO WS-RESCALE-IN.
145600           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
145700           COMPUTE WS-SPLIT-CLOSE-PROCEEDS ROUNDED =
145800               WS-SPLIT-PROPORTION * WS-RESCALE-OUT.
145900           MOVE WS-ROW-PRICE-TEXT TO WS-RESCALE-IN.
146000           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
146100           MOVE WS-RESCALE-OUT TO TRD-PRICE.
146200           PERFORM 3230-BUILD-COMMON-TRD-FIELDS THRU 3230-EXIT.
146300           COMPUTE TRD-QUANTITY = ZERO - WS-SPLIT-OLD-QTY.
146400           MOVE WS-SPLIT-CLOSE-ASSET-ID TO TRD-ASSET-ID.
146500           MOVE WS-SPLIT-CLOSE-COMM TO TRD-COMMISSION.
146600           MOVE WS-SPLIT-CLOSE-PROCEEDS TO TRD-PROCEEDS.
146700           MOVE WS-RESOLVED-CLOSE       TO TRD-CD-CLOSE.
146800           MOVE 'N' TO TRD-CD-OPEN.
146900           ADD 1 TO WS-TRADE-OUT-CT.
147000           PERFORM 3160-WRITE-TRD-EXTRACT THRU 3160-EXIT.
147100      *    THE CLOSED ASSET'S MAPPING/RUNNING-TOTAL ARE REMOVED - THE
147200      *    OPENING HALF BELOW ALLOCATES A FRESH ASSET ID.
147300           MOVE WS-SPLIT-CLOSE-ASSET-ID TO WS-ROW-ASSET-ID.
147400           PERFORM 3151-CLOSE-POSITION THRU 3151-EXIT.
147500       3210-EXIT.
147600           EXIT.
147700
147800      *    OPENING RECORD - A BRAND-NEW ASSET ID IS ALLOCATED.  CODES
147900      *    = ROW'S RESOLVED CODES, CLOSE IS *NOT* REMOVED PER SOURCE
148100       3220-EMIT-OPENING-RECORD.
148200           PERFORM 3300-ASSIGN-ASSET-ID THRU 3300-EXIT.
148300           MOVE WS-ROW-ASSET-ID TO WS-SPLIT-OPEN-ASSET-ID.
148400           PERFORM 3230-BUILD-COMMON-TRD-FIELDS THRU 3230-EXIT.
148500           MOVE WS-SPLIT-NEW-QTY TO TRD-QUANTITY.
148600           MOVE WS-SPLIT-OPEN-ASSET-ID TO TRD-ASSET-ID.
148700           MOVE WS-ROW-COMMISSION-TEXT TO WS-RESCALE-IN.
148800           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
148900           COMPUTE TRD-COMMISSION =
149000               WS-RESCALE-OUT - WS-SPLIT-CLOSE-COMM.
149100           MOVE WS-ROW-PROCEEDS-TEXT TO WS-RESCALE-IN.
149200           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
149300           COMPUTE TRD-PROCEEDS =
149400               WS-RESCALE-OUT - WS-SPLIT-CLOSE-PROCEEDS.
149500           MOVE WS-RESOLVED-OPEN           TO TRD-CD-OPEN.
149600           MOVE WS-RESOLVED-CLOSE          TO TRD-CD-CLOSE.
149700           ADD 1 TO WS-TRADE-OUT-CT.
149800           PERFORM 3160-WRITE-TRD-EXTRACT THRU 3160-EXIT.
149900      *    WS-ROW-ASSET-ID STILL HOLDS THE FRESH ID FROM 3300 ABOVE -
150000      *    FIND-OR-ADD ITS RUNNING-TOTAL ENTRY (NO ENTRY EXISTS YET).
150100           PERFORM 3152-STORE-RUNNING-TOTAL THRU 3152-EXIT.
150200       3220-EXIT.
150300           EXIT.
150400
150500      *    FIELDS COMMON TO BOTH HALVES OF A SPLIT - DATE/TIME, SYMBOL,
150600      *    CURRENCY, UNDERLYING, STRIKE AND THE RESOLVED FLAG BYTES.
150700       3230-BUILD-COMMON-TRD-FIELDS.
150800           MOVE WS-ROW-DATETIME-TEXT(1:2) TO TRD-DT-CC.
150900           MOVE WS-ROW-DATETIME-TEXT(3:2) TO TRD-DT-YY.
151000           MOVE WS-ROW-DATETIME-TEXT(6:2) TO TRD-DT-MM.
151100           MOVE WS-ROW-DATETIME-TEXT(9:2) TO TRD-DT-DD.
151200           MOVE WS-ROW-DATETIME-TEXT(13:2) TO TRD-DT-HH.
151300           MOVE WS-ROW-DATETIME-TEXT(16:2) TO TRD-DT-MN.
151400           MOVE WS-ROW-DATETIME-TEXT(19:2) TO TRD-DT-SS.
151500           MOVE WS-ROW-SYMBOL TO TRD-SYMBOL.
151600           MOVE WS-ROW-CURRENCY TO TRD-CURRENCY.
151700           MOVE WS-SYM-UNDERLYING TO TRD-UNDERLYING.
151800           MOVE WS-SYM-STRIKE-VAL TO TRD-STRIKE.
151900           MOVE WS-RESOLVED-ASSIGNMENT     TO TRD-CD-ASSIGNMENT.
152000           MOVE WS-RESOLVED-EXPIRED        TO TRD-CD-EXPIRED.
152100           MOVE WS-RESOLVED-PARTIAL-EXEC   TO TRD-CD-PARTIAL-EXEC.
152200           MOVE WS-RESOLVED-INTERNAL-TRD   TO TRD-CD-INTERNAL-TRD.
152300           MOVE WS-RESOLVED-FRACTIONAL     TO TRD-CD-FRACTIONAL.
152400           MOVE WS-RESOLVED-MARGIN-VIOL    TO TRD-CD-MARGIN-VIOL.
152500       3230-EXIT.
152600           EXIT.
152700
152800      *---------------------------------------------------------------
152900      * 3300-ASSIGN-ASSET-ID - BUSINESS RULE "ASSET ID ASSIGNMENT"
153000      *---------------------------------------------------------------
153100       3300-ASSIGN-ASSET-ID.
153200           MOVE ASSET-ID-NEXT TO WS-ROW-ASSET-ID.
153300           ADD 1 TO ASSET-ID-NEXT.
153400           ADD 1 TO ASSET-TABLE-COUNT.
153500           IF ASSET-TABLE-COUNT > ASSET-TABLE-MAX
153600               MOVE 'TRADES SECTION EXCEEDS ASSET-TABLE CAPACITY'
153700                   TO WS-ABEND-MESSAGE
153800               MOVE 219 TO WS-ABEND-CODE
153900               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
154000           END-IF.
154100           SET ASSET-IDX TO ASSET-TABLE-COUNT.
154200           MOVE WS-ROW-SYMBOL TO ASSET-TBL-SYMBOL(ASSET-IDX).
154300           MOVE WS-ROW-ASSET-ID TO ASSET-TBL-ASSET-ID(ASSET-IDX).
154400           SET ASSET-TBL-TOUCHED(ASSET-IDX) TO TRUE.
154500           MOVE 'Y' TO WS-ROW-ASSET-ID-KNOWN-SW.
154600       3300-EXIT.
154700           EXIT.
154800
154900      *---------------------------------------------------------------
155000      * 3400-CLEAR-SECTION-ASSET-IDS - END-OF-SECTION MAPPING CLEAR
155100      *---------------------------------------------------------------
155200      *    CLEAR THE SYMBOL -> ASSET-ID MAPPING ONLY FOR SYMBOLS
155300      *    ACTUALLY REFERENCED IN THE SECTION JUST COMPLETED (FLAGGED
155400      *    "TOUCHED" ALONG THE WAY); A MAPPING CARRIED OVER FROM THE
155500      *    MTM SEED OR AN EARLIER SECTION, AND NEVER REFERENCED HERE,
155600      *    SURVIVES UNTOUCHED.
155700       3400-CLEAR-SECTION-ASSET-IDS.
155800           SET WS-SUB-I TO 1.
155900       3400-CLEAR-LOOP.
156000           IF WS-SUB-I > ASSET-TABLE-COUNT
156100               GO TO 3400-EXIT
156200           END-IF.
156300           SET ASSET-IDX TO WS-SUB-I.
156400           IF ASSET-TBL-TOUCHED(ASSET-IDX)
156500               PERFORM 3154-REMOVE-ASSET-ENTRY THRU 3154-EXIT
156600           ELSE
156700               SET WS-SUB-I UP BY 1
156800           END-IF.
156900           GO TO 3400-CLEAR-LOOP.
157000       3400-EXIT.
157100           EXIT.
157200      *---------------------------------------------------------------
157300      * 4000-PROCESS-FOREX-SECTIONS - BATCH FLOW STEP 9: FOREX PASS
157400      *---------------------------------------------------------------
157500       4000-PROCESS-FOREX-SECTIONS.
157600           MOVE ZERO TO WS-FOREX-OUT-CT.
157700           SET WS-SECT-IDX TO 1.
157800       4000-SECT-LOOP.
157900           IF WS-SECT-IDX > WS-SECT-COUNT
158000               GO TO 4000-EXIT
158100           END-IF.
158200           IF WS-SECT-NAME(WS-SECT-IDX) = 'Trades' AND
158300              WS-SECT-ASSET-CAT(WS-SECT-IDX) = 'Forex'
158400               PERFORM 4010-SCAN-FOREX-SECTION THRU 4010-EXIT
158500           END-IF.
158600           SET WS-SECT-IDX UP BY 1.
158700           GO TO 4000-SECT-LOOP.
158800       4000-EXIT.
158900           EXIT.
159000
159100       4010-SCAN-FOREX-SECTION.
159200           SET WS-LIN-IDX TO WS-SECT-FIRST-LINE(WS-SECT-IDX).
159300           SET WS-LIN-IDX UP BY 1.
159400       4010-FOREX-ROW-LOOP.
159500           IF WS-LIN-IDX > WS-SECT-LAST-LINE(WS-SECT-IDX)
159600               GO TO 4010-EXIT
159700           END-IF.
159800           MOVE WS-LINE-ENTRY(WS-LIN-IDX) TO WS-CSV-LINE.
159900           PERFORM 1120-TOKENIZE-CSV-LINE THRU 1120-EXIT.
160000           IF WS-CSV-TOKEN(2) = 'Data'
160100               PERFORM 4020-POST-FOREX-ROW THRU 4020-EXIT
160200           END-IF.
160300           SET WS-LIN-IDX UP BY 1.
160400           GO TO 4010-FOREX-ROW-LOOP.
160500       4010-EXIT.
160600           EXIT.
160700
160800      *    COLUMN LAYOUT FOR A TRADES/FOREX DATA ROW:
160900      *    4=Date/Time 5=Symbol 6=Quantity 7=T. Price 8=Proceeds
161000      *    9=Comm in USD
161100       4020-POST-FOREX-ROW.
161200           MOVE WS-CSV-TOKEN(5) TO WS-SYM-RAW.
161300           MOVE ZERO TO WS-SYM-TOKEN-CT.
161400           UNSTRING WS-SYM-RAW DELIMITED BY '.'
161500               INTO WS-SYM-TOKEN(1) WS-SYM-TOKEN(2) WS-SYM-TOKEN(3)
161600               TALLYING WS-SYM-TOKEN-CT
161700           END-UNSTRING.
161800           IF WS-SYM-TOKEN-CT NOT = 2
161900               MOVE 'FOREX SYMBOL DOES NOT SPLIT INTO 2 TOKENS'
162000                   TO WS-ABEND-MESSAGE
162100               MOVE 220 TO WS-ABEND-CODE
162200               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
162300           END-IF.
162400           MOVE WS-CSV-TOKEN(4)(1:2) TO FX-DT-CC.
162500           MOVE WS-CSV-TOKEN(4)(3:2) TO FX-DT-YY.
162600           MOVE WS-CSV-TOKEN(4)(6:2) TO FX-DT-MM.
162700           MOVE WS-CSV-TOKEN(4)(9:2) TO FX-DT-DD.
162800           MOVE WS-CSV-TOKEN(4)(13:2) TO FX-DT-HH.
162900           MOVE WS-CSV-TOKEN(4)(16:2) TO FX-DT-MN.
163000           MOVE WS-CSV-TOKEN(4)(19:2) TO FX-DT-SS.
163100           MOVE WS-SYM-TOKEN(1) TO FX-TARGET-CCY.
163200           MOVE WS-SYM-TOKEN(2) TO FX-SOURCE-CCY.
163300      *    FX-QUANTITY IS NOT RESCALED - COMMAS STRIPPED, KEPT AT
163400      *    SOURCE PRECISION (HELP-4471).
163500           MOVE WS-CSV-TOKEN(6) TO WS-RESCALE-IN.
163600           PERFORM 8110-STRIP-COMMAS THRU 8110-EXIT.
163700           MOVE WS-RESCALE-CLEAN TO FX-QUANTITY.
163800           MOVE WS-CSV-TOKEN(7) TO WS-RESCALE-IN.
163900           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
164000           MOVE WS-RESCALE-OUT TO FX-PRICE.
164100           MOVE WS-CSV-TOKEN(8) TO WS-RESCALE-IN.
164200           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
164300           MOVE WS-RESCALE-OUT TO FX-PROCEEDS.
164400           MOVE WS-CSV-TOKEN(9) TO WS-RESCALE-IN.
164500           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
164600           MOVE WS-RESCALE-OUT TO FX-COMMISSION.
164700           ADD 1 TO WS-FOREX-OUT-CT.
164800           MOVE SPACES TO IBA-FOREX-EXTRACT-REC.
164900           MOVE IBA-FX-REC TO IBA-FOREX-EXTRACT-REC(1:120).
165000           WRITE IBA-FOREX-EXTRACT-REC.
165100       4020-EXIT.
165200           EXIT.
165300
165400      *---------------------------------------------------------------
165500      * 4100-PROCESS-DEPOSIT-SECTIONS - BATCH FLOW STEP 10: DEPOSITS
165600      *---------------------------------------------------------------
165700       4100-PROCESS-DEPOSIT-SECTIONS.
165800           MOVE ZERO TO WS-DEPOSIT-OUT-CT.
165900           SET WS-SECT-IDX TO 1.
166000       4100-SECT-LOOP.
166100           IF WS-SECT-IDX > WS-SECT-COUNT
166200               GO TO 4100-EXIT
166300           END-IF.
166400           IF WS-SECT-NAME(WS-SECT-IDX) = 'Deposits & Withdrawals'
166500               PERFORM 4110-SCAN-DEPOSIT-SECTION THRU 4110-EXIT
166600           END-IF.
166700           SET WS-SECT-IDX UP BY 1.
166800           GO TO 4100-SECT-LOOP.
166900       4100-EXIT.
167000           EXIT.
167100
167200       4110-SCAN-DEPOSIT-SECTION.
167300           SET WS-LIN-IDX TO WS-SECT-FIRST-LINE(WS-SECT-IDX).
167400           SET WS-LIN-IDX UP BY 1.
167500       4110-DEP-ROW-LOOP.
167600           IF WS-LIN-IDX > WS-SECT-LAST-LINE(WS-SECT-IDX)
167700               GO TO 4110-EXIT
167800           END-IF.
167900           MOVE WS-LINE-ENTRY(WS-LIN-IDX) TO WS-CSV-LINE.
168000           PERFORM 1120-TOKENIZE-CSV-LINE THRU 1120-EXIT.
168100      *    COLUMN LAYOUT: 3=Settle Date 4=Currency 5=Description
168200      *    6=Amount
168300           IF WS-CSV-TOKEN(2) = 'Data' AND
168400              WS-CSV-TOKEN(4)(1:5) NOT = 'Total'
168500               MOVE WS-CSV-TOKEN(3)(1:2) TO DEP-DT-CC
168600               MOVE WS-CSV-TOKEN(3)(3:2) TO DEP-DT-YY
168700               MOVE WS-CSV-TOKEN(3)(6:2) TO DEP-DT-MM
168800               MOVE WS-CSV-TOKEN(3)(9:2) TO DEP-DT-DD
168900               MOVE WS-CSV-TOKEN(4) TO DEP-CURRENCY
169000               MOVE WS-CSV-TOKEN(6) TO WS-RESCALE-IN
169100               PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT
169200               MOVE WS-RESCALE-OUT TO DEP-QUANTITY
169300               MOVE WS-CSV-TOKEN(5) TO DEP-DESCRIPTION
169400               ADD 1 TO WS-DEPOSIT-OUT-CT
169500               MOVE SPACES TO IBA-DEPOSIT-EXTRACT-REC
169600               MOVE IBA-DEP-REC TO IBA-DEPOSIT-EXTRACT-REC(1:120)
169700               WRITE IBA-DEPOSIT-EXTRACT-REC
169800           END-IF.
169900           SET WS-LIN-IDX UP BY 1.
170000           GO TO 4110-DEP-ROW-LOOP.
170100       4110-EXIT.
170200           EXIT.
170300
170400      *---------------------------------------------------------------
170500      * 4200-PROCESS-DIVIDEND-SECTIONS - BATCH FLOW STEP 11: DIVIDENDS
170600      *---------------------------------------------------------------
170700       4200-PROCESS-DIVIDEND-SECTIONS.
170800           MOVE ZERO TO WS-DIVIDEND-OUT-CT.
170900           SET WS-SECT-IDX TO 1.
171000       4200-SECT-LOOP.
171100           IF WS-SECT-IDX > WS-SECT-COUNT
171200               GO TO 4200-EXIT
171300           END-IF.
171400           IF WS-SECT-NAME(WS-SECT-IDX) = 'Dividends' OR
171500              WS-SECT-NAME(WS-SECT-IDX) = 'Withholding Tax'
171600               PERFORM 4210-SCAN-DIVIDEND-SECTION THRU 4210-EXIT
171700           END-IF.
171800           SET WS-SECT-IDX UP BY 1.
171900           GO TO 4200-SECT-LOOP.
172000       4200-EXIT.
172100           EXIT.
172200
172300       4210-SCAN-DIVIDEND-SECTION.
172400           SET WS-LIN-IDX TO WS-SECT-FIRST-LINE(WS-SECT-IDX).
172500           SET WS-LIN-IDX UP BY 1.
172600       4210-DIV-ROW-LOOP.
172700           IF WS-LIN-IDX > WS-SECT-LAST-LINE(WS-SECT-IDX)
172800               GO TO 4210-EXIT
172900           END-IF.
173000           MOVE WS-LINE-ENTRY(WS-LIN-IDX) TO WS-CSV-LINE.
173100           PERFORM 1120-TOKENIZE-CSV-LINE THRU 1120-EXIT.
173200      *    COLUMN LAYOUT: 3=Date 4=Currency 5=Description 6=Amount
173300           IF WS-CSV-TOKEN(2) = 'Data' AND
173400              WS-CSV-TOKEN(4)(1:5) NOT = 'Total'
173500               MOVE WS-CSV-TOKEN(3)(1:2) TO DIV-DT-CC
173600               MOVE WS-CSV-TOKEN(3)(3:2) TO DIV-DT-YY
173700               MOVE WS-CSV-TOKEN(3)(6:2) TO DIV-DT-MM
173800               MOVE WS-CSV-TOKEN(3)(9:2) TO DIV-DT-DD
173900               MOVE WS-CSV-TOKEN(4) TO DIV-CURRENCY
174000               MOVE WS-CSV-TOKEN(6) TO WS-RESCALE-IN
174100               PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT
174200               MOVE WS-RESCALE-OUT TO DIV-QUANTITY
174300               MOVE WS-CSV-TOKEN(5) TO DIV-DESCRIPTION
174400               ADD 1 TO WS-DIVIDEND-OUT-CT
174500               MOVE SPACES TO IBA-DIVIDEND-EXTRACT-REC
174600               MOVE IBA-DIV-REC TO IBA-DIVIDEND-EXTRACT-REC(1:120)
174700               WRITE IBA-DIVIDEND-EXTRACT-REC
174800           END-IF.
174900           SET WS-LIN-IDX UP BY 1.
175000           GO TO 4210-DIV-ROW-LOOP.
175100       4210-EXIT.
175200           EXIT.
175300      *---------------------------------------------------------------
175400      * 5000-WRITE-EXTRACTS - BATCH FLOW STEP 12 (ASSEMBLY/OUTPUT)
175500      *---------------------------------------------------------------
175600      *    THE TRADE/FOREX/DEPOSIT/DIVIDEND EXTRACT FILES ARE OPENED IN
175700      *    1000 AND WRITTEN ROW-BY-ROW AS EACH PASS COMPLETES (SEE 3160,
175800      *    4020, 4110, 4210 ABOVE).  THE CASH EXTRACT HAS NO ROW-BY-ROW
175900      *    PASS OF ITS OWN - ITS TOTALS AREN'T KNOWN UNTIL 2200
176000      *    COMPLETES - SO IT IS WRITTEN IN FULL HERE AT THE END, AND ALL
176100      *    FIVE OUTPUT FILES ARE CLOSED BACK IN THE MAINLINE.
176200       5000-WRITE-EXTRACTS.
176300           MOVE ZERO TO WS-CASH-OUT-CT.
176400           SET CASH-IDX TO 1.
176500       5000-CASH-LOOP.
176600           IF CASH-IDX > CASH-TABLE-COUNT
176700               GO TO 5000-EXIT
176800           END-IF.
176900           MOVE CASH-CURRENCY(CASH-IDX) TO CASH-REC-CURRENCY.
177000           MOVE CASH-OPENING-BALANCE(CASH-IDX) TO
177100               CASH-REC-OPENING-BALANCE.
177200           MOVE CASH-CLOSING-BALANCE(CASH-IDX) TO
177300               CASH-REC-CLOSING-BALANCE.
177400           ADD 1 TO WS-CASH-OUT-CT.
177500           MOVE SPACES TO IBA-CASH-EXTRACT-REC.
177600           MOVE IBA-CASH-REC TO IBA-CASH-EXTRACT-REC(1:60).
177700           WRITE IBA-CASH-EXTRACT-REC.
177800           SET CASH-IDX UP BY 1.
177900           GO TO 5000-CASH-LOOP.
178000       5000-EXIT.
178100           EXIT.
178200
178300      *---------------------------------------------------------------
178400      * 5100-DISPLAY-SUMMARY - END-OF-JOB BANNER TO SYSOUT
178500      *---------------------------------------------------------------
178600       5100-DISPLAY-SUMMARY.
178700           DISPLAY 'IBAP100 - ACTIVITY STATEMENT PARSER/TRANSFORMER'.
178800           DISPLAY 'ACCOUNT ......... ' ACCT-NUMBER.
178900           DISPLAY 'OWNER ........... ' ACCT-OWNER.
179000           DISPLAY 'PERIOD START .... ' STMT-START-DATE.
179100           DISPLAY 'PERIOD END ...... ' STMT-END-DATE.
179200           DISPLAY 'CASH CURRENCIES . ' WS-CASH-OUT-CT.
179300           DISPLAY 'TRADES EMITTED .. ' WS-TRADE-OUT-CT.
179400           DISPLAY 'FOREX EMITTED ... ' WS-FOREX-OUT-CT.
179500           DISPLAY 'DEPOSITS EMITTED  ' WS-DEPOSIT-OUT-CT.
179600           DISPLAY 'DIVIDENDS EMITTED ' WS-DIVIDEND-OUT-CT.
179700           DISPLAY 'IBAP100 - NORMAL COMPLETION'.
179800       5100-EXIT.
179900           EXIT.
180000
180100      *---------------------------------------------------------------
180200      * 8100-RESCALE-4-DECIMALS - BUSINESS RULE "ROUNDING/PRECISION"
180300      *---------------------------------------------------------------
180400      *    RESCALES WS-RESCALE-IN (FREE-FORMAT DECIMAL TEXT, OPTIONAL
180500      *    COMMAS AND LEADING MINUS) TO WS-RESCALE-OUT AT 4 DECIMAL
180600      *    DIGITS, HALF-EVEN.  THE SHOP DOES NOT RELY ON THE COMPILER'S
180700      *    ROUNDED PHRASE FOR THIS (ROUNDED IS HALF-UP ON THIS
180800      *    COMPILER) - THE LAST DROPPED DIGIT IS TESTED EXPLICITLY SO
180900      *    AN EXACT .5 REMAINDER ROUNDS TO THE NEAREST EVEN DIGIT.
181000       8100-RESCALE-4-DECIMALS.
181100           PERFORM 8110-STRIP-COMMAS THRU 8110-EXIT.
181200           MOVE WS-RESCALE-CLEAN TO WS-RESCALE-NUM.
181300           MOVE WS-RESCALE-NUM TO WS-RESCALE-TRUNC.
181400           COMPUTE WS-RESCALE-REMAINDER =
181500               WS-RESCALE-NUM - WS-RESCALE-TRUNC.
181600           IF WS-RESCALE-REMAINDER < ZERO
181700               COMPUTE WS-RESCALE-REMAINDER = ZERO - WS-RESCALE-REMAINDER
181800           END-IF.
181900           MOVE WS-RESCALE-TRUNC TO WS-RESCALE-OUT.
182000           IF WS-RESCALE-REMAINDER > WS-RESCALE-HALF
182100               PERFORM 8120-BUMP-AWAY-FROM-ZERO THRU 8120-EXIT
182200           END-IF.
182300           IF WS-RESCALE-REMAINDER = WS-RESCALE-HALF
182400      *        EXACT HALFWAY - ROUND TO EVEN BY TESTING THE PARITY OF
182500      *        THE KEPT NUMBER'S LAST (TEN-THOUSANDTHS) DIGIT.  A
182600      *        WHOLE-NUMBER DIVIDE BY 2 HAS THE SAME PARITY AS ITS
182700      *        LAST DIGIT, SO NO SUBSTRING OR INTRINSIC FUNCTION IS
182800      *        NEEDED TO PICK THE DIGIT OUT.
182900               COMPUTE WS-RESCALE-SCALED = WS-RESCALE-TRUNC * 10000
183000               DIVIDE WS-RESCALE-SCALED BY 2
183100                   GIVING WS-SUB-K REMAINDER WS-SUB-L
183200               IF WS-SUB-L NOT = ZERO
183300                   PERFORM 8120-BUMP-AWAY-FROM-ZERO THRU 8120-EXIT
183400               END-IF
183500           END-IF.
183600       8100-EXIT.
183700           EXIT.
183800
183900       8120-BUMP-AWAY-FROM-ZERO.
184000           IF WS-RESCALE-NUM >= ZERO
184100               COMPUTE WS-RESCALE-OUT = WS-RESCALE-OUT + 0.0001
184200           ELSE
184300               COMPUTE WS-RESCALE-OUT = WS-RESCALE-OUT - 0.0001
184400           END-IF.
184500       8120-EXIT.
184600           EXIT.
184700
184800      *    STRIPS THOUSANDS-SEPARATOR COMMAS OUT OF WS-RESCALE-IN,
184900      *    LEAVING A PLAIN SIGNED DECIMAL STRING IN WS-RESCALE-CLEAN.
185000      *    COMMAS ARE CLOSED UP (NOT JUST BLANKED) SO THE REMAINING
185100      *    DIGITS STAY CONTIGUOUS FOR THE NUMERIC MOVE IN 8100 ABOVE.
185200       8110-STRIP-COMMAS.
185300           MOVE SPACES TO WS-RESCALE-CLEAN.
185400           MOVE 1 TO WS-SUB-I.
185500           MOVE 1 TO WS-SUB-J.
185600       8110-SCAN-LOOP.
185700           IF WS-SUB-I > 24
185800               GO TO 8110-SCAN-DONE
185900           END-IF.
186000           IF WS-RESCALE-IN(WS-SUB-I:1) NOT = ','
186100               MOVE WS-RESCALE-IN(WS-SUB-I:1)
186200                   TO WS-RESCALE-CLEAN(WS-SUB-J:1)
186300               ADD 1 TO WS-SUB-J
186400           END-IF.
186500           ADD 1 TO WS-SUB-I.
186600           GO TO 8110-SCAN-LOOP.
186700       8110-SCAN-DONE.
186800           IF WS-RESCALE-CLEAN = SPACES
186900               MOVE ZERO TO WS-RESCALE-CLEAN
187000           END-IF.
187100       8110-EXIT.
187200           EXIT.
187300      *---------------------------------------------------------------
187400      * 8130-HALF-EVEN-DIVIDE - BUSINESS RULE "TRADE SPLITTING RULE"
187500      *---------------------------------------------------------------
187600      *    DIVIDES WS-HEDIV-NUMERATOR BY WS-HEDIV-DENOMINATOR AND
187700      *    RETURNS THE QUOTIENT IN WS-HEDIV-RESULT AT 4 DECIMAL
187800      *    DIGITS, HALF-EVEN - THE SAME TRUNCATE/REMAINDER/PARITY
187900      *    TEST 8100 USES ABOVE, BUT ON TWO FIELDS THAT ARE ALREADY
188000      *    NUMERIC RATHER THAN ON A TEXT STRING, SINCE 8100-RESCALE-
188100      *    4-DECIMALS TAKES ITS INPUT BY WAY OF WS-RESCALE-IN AND HAS
188200      *    NO USE FOR A SECOND OPERAND.  THE DIVIDE BELOW CARRIES NO
188300      *    ROUNDED PHRASE - A PLAIN COMPUTE TRUNCATES TO THE SIXTH
188400      *    DECIMAL DIGIT OF WS-HEDIV-FULL, WHICH IS WHAT GETS TESTED
188500      *    FOR THE HALF-EVEN BUMP, NOT THE COMPILER'S DEFAULT
188600      *    ROUNDING (HALF-UP ON THIS COMPILER - SEE CHANGE LOG,
188700      *    HELP-5961).
188800       8130-HALF-EVEN-DIVIDE.
188900           COMPUTE WS-HEDIV-FULL =
189000               WS-HEDIV-NUMERATOR / WS-HEDIV-DENOMINATOR.
189100           MOVE WS-HEDIV-FULL TO WS-HEDIV-TRUNC.
189200           COMPUTE WS-HEDIV-REMAINDER =
189300               WS-HEDIV-FULL - WS-HEDIV-TRUNC.
189400           IF WS-HEDIV-REMAINDER < ZERO
189500               COMPUTE WS-HEDIV-REMAINDER = ZERO - WS-HEDIV-REMAINDER
189600           END-IF.
189700           MOVE WS-HEDIV-TRUNC TO WS-HEDIV-RESULT.
189800           IF WS-HEDIV-REMAINDER > WS-RESCALE-HALF
189900               PERFORM 8135-BUMP-HEDIV-AWAY-FROM-ZERO THRU 8135-EXIT
190000           END-IF.
190100           IF WS-HEDIV-REMAINDER = WS-RESCALE-HALF
190200      *        EXACT HALFWAY - ROUND TO EVEN, SAME PARITY TRICK AS
190300      *        8100 ABOVE.
190400               COMPUTE WS-HEDIV-SCALED = WS-HEDIV-TRUNC * 10000
190500               DIVIDE WS-HEDIV-SCALED BY 2
190600                   GIVING WS-SUB-K REMAINDER WS-SUB-L
190700               IF WS-SUB-L NOT = ZERO
190800                   PERFORM 8135-BUMP-HEDIV-AWAY-FROM-ZERO THRU 8135-EXIT
190900               END-IF
191000           END-IF.
191100       8130-EXIT.
191200           EXIT.
191300
191400       8135-BUMP-HEDIV-AWAY-FROM-ZERO.
191500           IF WS-HEDIV-FULL >= ZERO
191600               COMPUTE WS-HEDIV-RESULT = WS-HEDIV-RESULT + 0.0001
191700           ELSE
191800               COMPUTE WS-HEDIV-RESULT = WS-HEDIV-RESULT - 0.0001
191900           END-IF.
192000       8135-EXIT.
192100           EXIT.
192200      *---------------------------------------------------------------
192300      * 8200-PARSE-SYMBOL - BUSINESS RULE "SYMBOL PARSING"
192400      *---------------------------------------------------------------
192500      *    A PLAIN EQUITY IS ONE SPACE-DELIMITED TOKEN; AN OPTION IS
192600      *    FOUR: <UNDERLYING> <EXPIRY> <STRIKE> <C|P>.  NORMALIZED
192700      *    SYMBOL FOR AN OPTION IS "<CALL|PUT> <UNDERLYING>
192800      *    <EXPIRY>@<STRIKE>"; FOR AN EQUITY IT IS THE TOKEN ITSELF.
192900       8200-PARSE-SYMBOL.
193000           MOVE ZERO TO WS-SYM-TOKEN-CT.
193100           MOVE SPACES TO WS-SYM-TOKEN-TABLE.
193200           UNSTRING WS-SYM-RAW DELIMITED BY ALL SPACE
193300               INTO WS-SYM-TOKEN(1) WS-SYM-TOKEN(2)
193400                    WS-SYM-TOKEN(3) WS-SYM-TOKEN(4)
193500               TALLYING WS-SYM-TOKEN-CT
193600           END-UNSTRING.
193700           IF WS-SYM-TOKEN-CT = 1
193800               MOVE WS-SYM-RAW TO WS-SYM-NORMALIZED
193900               MOVE SPACES TO WS-SYM-UNDERLYING
194000               MOVE ZERO TO WS-SYM-STRIKE-VAL
194100           ELSE
194200               IF WS-SYM-TOKEN-CT NOT = 4
194300                   MOVE 'SYMBOL IS NEITHER 1 NOR 4 TOKENS'
194400                       TO WS-ABEND-MESSAGE
194500                   MOVE 221 TO WS-ABEND-CODE
194600                   PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
194700               END-IF
194800               PERFORM 8210-BUILD-OPTION-SYMBOL THRU 8210-EXIT
194900           END-IF.
195000       8200-EXIT.
195100           EXIT.
195200
195300       8210-BUILD-OPTION-SYMBOL.
195400           MOVE WS-SYM-TOKEN(1) TO WS-SYM-UNDERLYING.
195500           MOVE WS-SYM-TOKEN(2) TO WS-SYM-EXPIRY.
195600           MOVE WS-SYM-TOKEN(3) TO WS-RESCALE-IN.
195700           PERFORM 8100-RESCALE-4-DECIMALS THRU 8100-EXIT.
195800           MOVE WS-RESCALE-OUT TO WS-SYM-STRIKE-VAL.
195900           IF WS-SYM-STRIKE-VAL < ZERO
196000               MOVE 'OPTION STRIKE PRICE IS NEGATIVE'
196100                   TO WS-ABEND-MESSAGE
196200               MOVE 222 TO WS-ABEND-CODE
196300               PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
196400           END-IF.
196500           IF WS-SYM-TOKEN(4) = 'C'
196600               MOVE 'CALL' TO WS-SYM-PUTCALL
196700           ELSE
196800               IF WS-SYM-TOKEN(4) = 'P'
196900                   MOVE 'PUT ' TO WS-SYM-PUTCALL
197000      *            (PUTCALL IS 1 BYTE - SEE 8220 FOR THE 3/4-LETTER
197100      *            WORD ITSELF, KEPT AS A LITERAL IN THE STRING BELOW)
197200               ELSE
197300                   MOVE 'OPTION SYMBOL 4TH TOKEN IS NOT C OR P'
197400                       TO WS-ABEND-MESSAGE
197500                   MOVE 223 TO WS-ABEND-CODE
197600                   PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
197700               END-IF
197800           END-IF.
197900           PERFORM 8220-FORMAT-STRIKE-TEXT THRU 8220-EXIT.
198000      *    UNDERLYING/EXPIRY ARE UNSTRUNG TOKENS, SO TRAILING BLANKS
198100      *    END EACH - DELIMITED BY SPACE STOPS THE STRING THERE AND
198200      *    NEEDS NO TRIM OF ANY KIND.
198300           IF WS-SYM-TOKEN(4) = 'C'
198400               STRING 'CALL' ' ' DELIMITED BY SIZE
198500                      WS-SYM-UNDERLYING DELIMITED BY SPACE
198600                      ' ' DELIMITED BY SIZE
198700                      WS-SYM-EXPIRY DELIMITED BY SPACE
198800                      '@' DELIMITED BY SIZE
198900                      WS-SYM-STRIKE-DISPLAY DELIMITED BY SIZE
199000                      INTO WS-SYM-NORMALIZED
199100               END-STRING
199200           ELSE
199300               STRING 'PUT' ' ' DELIMITED BY SIZE
199400                      WS-SYM-UNDERLYING DELIMITED BY SPACE
199500                      ' ' DELIMITED BY SIZE
199600                      WS-SYM-EXPIRY DELIMITED BY SPACE
199700                      '@' DELIMITED BY SIZE
199800                      WS-SYM-STRIKE-DISPLAY DELIMITED BY SIZE
199900                      INTO WS-SYM-NORMALIZED
200000               END-STRING
200100           END-IF.
200200       8210-EXIT.
200300           EXIT.
200400
200500      *    FORMATS THE STRIKE PRICE AS A PLAIN DECIMAL WITH NO LEADING
200600      *    BLANKS, LEFT-JUSTIFIED IN WS-SYM-STRIKE-DISPLAY.  A SIGNED
200700      *    NUMERIC-EDITED MOVE LEAVES LEADING BLANKS WHERE THE SIGN
200800      *    SUPPRESSES; THE LEADING-SPACE COUNT IS TALLIED AND THE
200900      *    TEXT RE-STRUNG FROM THAT OFFSET - NO INTRINSIC FUNCTION.
201000       8220-FORMAT-STRIKE-TEXT.
201100           MOVE WS-SYM-STRIKE-VAL TO WS-SYM-STRIKE-EDIT.
201200           MOVE SPACES TO WS-SYM-STRIKE-DISPLAY.
201300           MOVE ZERO TO WS-SYM-LEAD-SPACE-CT.
201400           INSPECT WS-SYM-STRIKE-EDIT TALLYING WS-SYM-LEAD-SPACE-CT
201500               FOR LEADING SPACE.
201600           ADD 1 TO WS-SYM-LEAD-SPACE-CT.
201700           STRING WS-SYM-STRIKE-EDIT(WS-SYM-LEAD-SPACE-CT:)
201800                      DELIMITED BY SIZE
201900                  INTO WS-SYM-STRIKE-DISPLAY
202000           END-STRING.
202100       8220-EXIT.
202200           EXIT.
202300
202400      *---------------------------------------------------------------
202500      * 8310-RESOLVE-TRADE-CODES - BUSINESS RULE "CODE MEANINGS"
202600      *---------------------------------------------------------------
202700      *    RESOLVES WS-CODE-COLUMN-TEXT (SEMICOLON-DELIMITED LIST OF
202800      *    CODE-STRING TOKENS) AGAINST CODE-TABLE, UNIONS THE FLAGS,
202900      *    THEN APPLIES INTERNAL-TRADE SUPERSEDES FRACTIONAL-PORTION.
203000       8310-RESOLVE-TRADE-CODES.
203100           MOVE 'N' TO WS-RESOLVED-ASSIGNMENT WS-RESOLVED-EXPIRED
203200                       WS-RESOLVED-OPEN WS-RESOLVED-CLOSE
203300                       WS-RESOLVED-PARTIAL-EXEC WS-RESOLVED-INTERNAL-TRD
203400                       WS-RESOLVED-FRACTIONAL WS-RESOLVED-MARGIN-VIOL.
203500           MOVE ZERO TO WS-CODE-TOKEN-CT.
203600           MOVE SPACES TO WS-CODE-TOKEN-TABLE.
203700           IF WS-CODE-COLUMN-TEXT NOT = SPACES
203800               UNSTRING WS-CODE-COLUMN-TEXT DELIMITED BY ';'
203900                   INTO WS-CODE-TOKEN(1)  WS-CODE-TOKEN(2)
204000                        WS-CODE-TOKEN(3)  WS-CODE-TOKEN(4)
204100                        WS-CODE-TOKEN(5)  WS-CODE-TOKEN(6)
204200                        WS-CODE-TOKEN(7)  WS-CODE-TOKEN(8)
204300                        WS-CODE-TOKEN(9)  WS-CODE-TOKEN(10)
204400                   TALLYING WS-CODE-TOKEN-CT
204500               END-UNSTRING
204600           END-IF.
204700           SET WS-CODE-TK-IDX TO 1.
204800       8310-TOKEN-LOOP.
204900           IF WS-CODE-TK-IDX > WS-CODE-TOKEN-CT
205000               GO TO 8310-TOKEN-LOOP-DONE
205100           END-IF.
205200           PERFORM 8320-RESOLVE-ONE-CODE-TOKEN THRU 8320-EXIT.
205300           SET WS-CODE-TK-IDX UP BY 1.
205400           GO TO 8310-TOKEN-LOOP.
205500       8310-TOKEN-LOOP-DONE.
205600           IF WS-RESOLVED-INTERNAL-TRD = 'Y'
205700               MOVE 'N' TO WS-RESOLVED-FRACTIONAL
205800           END-IF.
205900       8310-EXIT.
206000           EXIT.
206100
206200       8320-RESOLVE-ONE-CODE-TOKEN.
206300           INSPECT WS-CODE-TOKEN(WS-CODE-TK-IDX)
206400               REPLACING LEADING SPACES BY SPACES.
206500           IF WS-CODE-TOKEN(WS-CODE-TK-IDX) = SPACES
206600               GO TO 8320-EXIT
206700           END-IF.
206800           SET CODE-IDX TO 1.
206900           SEARCH CODE-TABLE
207000               AT END
207100                   MOVE 'TRADE ROW CODE TOKEN HAS NO CODES-TABLE ENTRY'
207200                       TO WS-ABEND-MESSAGE
207300                   MOVE 224 TO WS-ABEND-CODE
207400                   PERFORM 9000-ABEND-ROUTINE THRU 9000-EXIT
207500               WHEN CODE-TBL-STRING(CODE-IDX) =
207600                       WS-CODE-TOKEN(WS-CODE-TK-IDX)
207700                   PERFORM 8330-OR-IN-CODE-FLAGS THRU 8330-EXIT
207800           END-SEARCH.
207900       8320-EXIT.
208000           EXIT.
208100
208200       8330-OR-IN-CODE-FLAGS.
208300           IF CODE-TBL-ASSIGNMENT-YES(CODE-IDX)
208400               MOVE 'Y' TO WS-RESOLVED-ASSIGNMENT END-IF.
208500           IF CODE-TBL-EXPIRED-YES(CODE-IDX)
208600               MOVE 'Y' TO WS-RESOLVED-EXPIRED END-IF.
208700           IF CODE-TBL-OPEN-YES(CODE-IDX)
208800               MOVE 'Y' TO WS-RESOLVED-OPEN END-IF.
208900           IF CODE-TBL-CLOSE-YES(CODE-IDX)
209000               MOVE 'Y' TO WS-RESOLVED-CLOSE END-IF.
209100           IF CODE-TBL-PARTIAL-EXEC-YES(CODE-IDX)
209200               MOVE 'Y' TO WS-RESOLVED-PARTIAL-EXEC END-IF.
209300           IF CODE-TBL-INTERNAL-TRD-YES(CODE-IDX)
209400               MOVE 'Y' TO WS-RESOLVED-INTERNAL-TRD END-IF.
209500           IF CODE-TBL-FRACTIONAL-YES(CODE-IDX)
209600               MOVE 'Y' TO WS-RESOLVED-FRACTIONAL END-IF.
209700           IF CODE-TBL-MARGIN-VIOL-YES(CODE-IDX)
209800               MOVE 'Y' TO WS-RESOLVED-MARGIN-VIOL END-IF.
209900       8330-EXIT.
210000           EXIT.
210100
210200      *---------------------------------------------------------------
210300      * 9000-ABEND-ROUTINE - VALIDATION/ABORT CONDITIONS
210400      *---------------------------------------------------------------
210500      *    ALL FATAL INPUT-ERROR CONDITIONS LISTED UNDER BUSINESS
210600      *    RULES "VALIDATION / ABORT CONDITIONS" ROUTE HERE VIA GO TO.
210700      *    RETURN CODES PER THE OPERATIONS RUNBOOK STANDARD (HELP-5521)
210800      *    ARE 100-199 FOR FILE I/O, 200-224 FOR BUSINESS-RULE BREAKS.
210900       9000-ABEND-ROUTINE.
211000           DISPLAY 'IBAP100 - ABEND - ' WS-ABEND-MESSAGE.
211100           DISPLAY 'IBAP100 - RETURN CODE ' WS-ABEND-CODE.
211200           MOVE WS-ABEND-CODE TO RETURN-CODE.
211300           CLOSE IBA-STATEMENT-FILE.
211400           CLOSE IBA-TRADE-EXTRACT.
211500           CLOSE IBA-FOREX-EXTRACT.
211600           CLOSE IBA-DEPOSIT-EXTRACT.
211700           CLOSE IBA-DIVIDEND-EXTRACT.
211800           CLOSE IBA-CASH-EXTRACT.
211900           STOP RUN.
212000       9000-EXIT.
212100           EXIT.
