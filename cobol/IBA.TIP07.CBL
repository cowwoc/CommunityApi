000100      *****************************************************************
000200      * IBA.TIP07                                                    *
000300      * COPYBOOK    - TRADE RECORD (SECTION "TRADES", ASSET CATEGORY *
000400      *               <> "FOREX") PLUS POSITION/ASSET-ID TABLES      *
000500      * SYSTEM      - IBA  (INTRODUCING BROKER ACTIVITY FEED)        *
000600      * AUTHOR      - R. KESSLER (ADAPTED FROM DFA.TIP02 DIRECT-      *
000700      *               FINANCIAL-ACTIVITY DETAIL LAYOUT)              *
000800      * INSTALLATION- SYSTEMS GROUP - BROKERAGE OPERATIONS            *
000900      * DATE-WRITTEN- 03/14/1988                                     *
001000      * SECURITY    - COMPANY CONFIDENTIAL - INTERNAL USE ONLY       *
001100      *                                                               *
001200      * ONE RECORD PER EMITTED TRADE EVENT.  A SINGLE INPUT ROW MAY   *
001300      * PRODUCE TWO OF THESE (A SIGN-FLIP SPLIT - SEE 3200-SPLIT-     *
001400      * TRADE-ROW IN IBAP100.CBL).  TRD-CODES IS ONE BYTE PER FLAG,   *
001500      * RESOLVED FROM THE CODES TABLE (IBA.TIP05) AGAINST THE ROW'S   *
001600      * SEMICOLON-DELIMITED CODE COLUMN.  TRD-UNDERLYING/TRD-STRIKE   *
001700      * ARE POPULATED ONLY WHEN THE SYMBOL IS AN OPTION (SEE THE      *
001800      * SYMBOL-PARSING PARAGRAPH 8200-PARSE-SYMBOL).                  *
001900      *                                                               *
002000      * IBA-ASSET-TABLE AND IBA-POSITION-TABLE TOGETHER IMPLEMENT THE *
002100      * "ASSET ID ASSIGNMENT" BUSINESS RULE: IBA-ASSET-TABLE MAPS A   *
002200      * SYMBOL TO ITS CURRENT ASSET ID (CLEARED PER-SYMBOL AT THE END *
002300      * OF EACH TRADES SECTION); IBA-POSITION-TABLE MAPS AN ASSET ID  *
002400      * TO ITS RUNNING SIGNED POSITION TOTAL (REMOVED WHEN THE        *
002500      * POSITION CLOSES TO EXACTLY ZERO).                             *
002600      *---------------------------------------------------------------
002700      * CHANGE LOG
002800      *---------------------------------------------------------------
002900      *  03/14/88 RFK  00002  ORIGINAL COPYBOOK FOR STMTLOAD BATCH
003000      *  09/02/88 RFK  00016  ADDED SHARE-BALANCE-EFFECT 88-LEVELS
003100      *  01/22/90 LDM  00061  WIDENED SYMBOL TO X(40) - OPTION SYMBOLS
003200      *  07/11/91 WBT  00074  ADDED TRD-UNDERLYING/TRD-STRIKE FOR OPTS
003300      *  04/03/92 WBT  00096  ADDED IBA-ASSET-TABLE, IBA-POSITION-TABLE
003400      *  11/30/93 WBT  00107  RAISED ASSET/POSITION TABLES 100 TO 300
003500      *  06/08/95 CJH  00133  ADDED TRD-CODES ONE-BYTE-PER-FLAG GROUP
003600      *  02/17/97 CJH  00144  ADDED ASSET-ID-NEXT COUNTER (WAS LITERAL)
003700      *  10/05/98 PQR  00168  Y2K - TRD-DATETIME REBUILT AS CCYYMMDD
003800      *  03/22/99 PQR  00169  Y2K - VERIFIED NO 2-DIGIT YEAR COMPARES
003900      *  08/19/01 SNG  00192  ADDED ASSET-TOUCHED-FL FOR SECTION-END
004000      *                       CLEAR-DOWN (SEE 3400-CLEAR-SECTION-
004100      *                       ASSET-IDS IN IBAP100.CBL)
004200      *  05/14/03 SNG  00203  RAISED ASSET/POSITION TABLES 300 TO 500
004300      *---------------------------------------------------------------
004400       01  IBA-TRD-FIELD-REC.
004500           05  IBA-TRD-DATETIME-TEXT     PIC X(20).
004600           05  IBA-TRD-SYMBOL-TEXT       PIC X(40).
004700           05  IBA-TRD-QUANTITY-TEXT     PIC X(20).
004800           05  IBA-TRD-PRICE-TEXT        PIC X(20).
004900           05  IBA-TRD-PROCEEDS-TEXT     PIC X(20).
005000           05  IBA-TRD-COMMISSION-TEXT   PIC X(20).
005100           05  IBA-TRD-CURRENCY          PIC X(10).
005200           05  IBA-TRD-CODE-COLUMN       PIC X(40).
005300           05  FILLER                    PIC X(06).
005400
005500      * ONE RECORD PER EMITTED TRADE - WRITTEN TO TRDOUT
005600       01  IBA-TRD-REC.
005700           05  TRD-DATETIME-DATE         PIC 9(8).
005800           05  TRD-DATETIME-DATE-R REDEFINES TRD-DATETIME-DATE.
005900               10  TRD-DT-CC             PIC 9(2).
006000               10  TRD-DT-YY             PIC 9(2).
006100               10  TRD-DT-MM             PIC 9(2).
006200               10  TRD-DT-DD             PIC 9(2).
006300           05  TRD-DATETIME-TIME         PIC 9(6).
006400           05  TRD-DATETIME-TIME-R REDEFINES TRD-DATETIME-TIME.
006500               10  TRD-DT-HH             PIC 9(2).
006600               10  TRD-DT-MN             PIC 9(2).
006700               10  TRD-DT-SS             PIC 9(2).
006800           05  TRD-SYMBOL                PIC X(40).
006900           05  TRD-ASSET-ID              PIC 9(9).
007000           05  TRD-QUANTITY              PIC S9(13)V9(4)
007100               SIGN TRAILING SEPARATE.
007200           05  TRD-PRICE                 PIC S9(13)V9(4)
007300               SIGN TRAILING SEPARATE.
007400           05  TRD-PROCEEDS              PIC S9(13)V9(4)
007500               SIGN TRAILING SEPARATE.
007600           05  TRD-COMMISSION            PIC S9(13)V9(4)
007700               SIGN TRAILING SEPARATE.
007800           05  TRD-CURRENCY              PIC X(10).
007900           05  TRD-CODES.
008000               10  TRD-CD-ASSIGNMENT         PIC X(01) VALUE 'N'.
008100                   88  TRD-CD-ASSIGNMENT-YES     VALUE 'Y'.
008200               10  TRD-CD-EXPIRED            PIC X(01) VALUE 'N'.
008300                   88  TRD-CD-EXPIRED-YES        VALUE 'Y'.
008400               10  TRD-CD-OPEN               PIC X(01) VALUE 'N'.
008500                   88  TRD-CD-OPEN-YES           VALUE 'Y'.
008600               10  TRD-CD-CLOSE              PIC X(01) VALUE 'N'.
008700                   88  TRD-CD-CLOSE-YES          VALUE 'Y'.
008800               10  TRD-CD-PARTIAL-EXEC       PIC X(01) VALUE 'N'.
008900                   88  TRD-CD-PARTIAL-EXEC-YES   VALUE 'Y'.
009000               10  TRD-CD-INTERNAL-TRD       PIC X(01) VALUE 'N'.
009100                   88  TRD-CD-INTERNAL-TRD-YES   VALUE 'Y'.
009200               10  TRD-CD-FRACTIONAL         PIC X(01) VALUE 'N'.
009300                   88  TRD-CD-FRACTIONAL-YES     VALUE 'Y'.
009400               10  TRD-CD-MARGIN-VIOL        PIC X(01) VALUE 'N'.
009500                   88  TRD-CD-MARGIN-VIOL-YES    VALUE 'Y'.
009600           05  TRD-UNDERLYING            PIC X(40).
009700           05  TRD-STRIKE                PIC S9(13)V9(4)
009800               SIGN TRAILING SEPARATE.
009900           05  FILLER                    PIC X(12).
010000
010100      * ASSET-ID ASSIGNMENT WORK TABLES (SEE IBAP100.CBL 3300/3400)
010200       01  IBA-ASSET-ID-CTL.
010300           05  ASSET-ID-NEXT             PIC 9(9) VALUE ZERO.
010400           05  FILLER                    PIC X(06).
010500
010600       01  IBA-ASSET-TABLE-CTL.
010700           05  ASSET-TABLE-COUNT         PIC S9(4) COMP VALUE ZERO.
010800           05  ASSET-TABLE-MAX           PIC S9(4) COMP VALUE +500.
010900           05  ASSET-TABLE OCCURS 500 TIMES INDEXED BY ASSET-IDX.
011000               10  ASSET-TBL-SYMBOL      PIC X(40).
011100               10  ASSET-TBL-ASSET-ID    PIC 9(9).
011200               10  ASSET-TBL-TOUCHED-FL  PIC X(01) VALUE 'N'.
011300                   88  ASSET-TBL-TOUCHED     VALUE 'Y'.
011400           05  FILLER                    PIC X(06).
011500
011600       01  IBA-POSITION-TABLE-CTL.
011700           05  POSITION-TABLE-COUNT      PIC S9(4) COMP VALUE ZERO.
011800           05  POSITION-TABLE-MAX        PIC S9(4) COMP VALUE +500.
011900           05  POSITION-TABLE OCCURS 500 TIMES INDEXED BY POSN-IDX.
012000               10  POSN-TBL-ASSET-ID     PIC 9(9).
012100               10  POSN-TBL-RUNNING-QTY  PIC S9(13)V9(4)
012200                   SIGN TRAILING SEPARATE.
012300           05  FILLER                    PIC X(06).
