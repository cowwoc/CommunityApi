000100      *****************************************************************
000200      * IBA.TIP02                                                    *
000300      * COPYBOOK    - STATEMENT HEADER RECORD (SECTION "STATEMENT")  *
000400      * SYSTEM      - IBA  (INTRODUCING BROKER ACTIVITY FEED)        *
000500      * AUTHOR      - R. KESSLER                                     *
000600      * INSTALLATION- SYSTEMS GROUP - BROKERAGE OPERATIONS            *
000700      * DATE-WRITTEN- 03/21/1988                                     *
000800      * SECURITY    - COMPANY CONFIDENTIAL - INTERNAL USE ONLY       *
000900      *                                                               *
001000      * CARRIES THE FIVE "STATEMENT" SECTION FIELD-NAME/FIELD-VALUE  *
001100      * ROWS (TITLE, PERIOD, WHENGENERATED, BROKERNAME, BROKERADDR)  *
001200      * PLUS THE THREE DATES DERIVED FROM PERIOD AND WHENGENERATED.  *
001300      * THE MONTH-NAME TABLE BELOW IS USED TO TRANSLATE THE ENGLISH  *
001400      * MONTH NAME IN THE "PERIOD" FIELD VALUE ("Month D, YYYY") TO  *
001500      * A TWO-DIGIT MONTH NUMBER.                                    *
001600      *---------------------------------------------------------------
001700      * CHANGE LOG
001800      *---------------------------------------------------------------
001900      *  03/21/88 RFK  00001  ORIGINAL COPYBOOK FOR STMTLOAD BATCH
002000      *  09/02/88 RFK  00015  ADDED STMT-GENERATED-AT TIME PORTION
002100      *  01/22/90 LDM  00059  WIDENED FIELD-VALUE TO X(80) - CA STMTS
002200      *  04/03/92 WBT  00094  ADDED MONTH-NAME TABLE (WAS HARD IF/ELSE)
002300      *  10/05/98 PQR  00163  Y2K - DATES REBUILT AS CCYYMMDD, NOT YYMMDD
002400      *  03/22/99 PQR  00164  Y2K - VERIFIED MONTH TABLE YEAR-AGNOSTIC
002500      *  08/19/01 SNG  00189  ADDED STMT-TITLE-OK SWITCH FOR 9000-ABEND
002600      *---------------------------------------------------------------
002700       01  IBA-STMT-FIELD-REC.
002800           05  IBA-STMT-FIELD-NAME       PIC X(20).
002900               88  IBA-FLD-IS-TITLE          VALUE 'Title'.
003000               88  IBA-FLD-IS-PERIOD         VALUE 'Period'.
003100               88  IBA-FLD-IS-WHEN-GEN       VALUE 'WhenGenerated'.
003200               88  IBA-FLD-IS-BROKER-NAME    VALUE 'BrokerName'.
003300               88  IBA-FLD-IS-BROKER-ADDR    VALUE 'BrokerAddress'.
003400           05  IBA-STMT-FIELD-VALUE      PIC X(80).
003500           05  FILLER                    PIC X(06).
003600
003700       01  IBA-STMT-HDR-REC.
003800           05  STMT-TITLE-SEEN-CT        PIC S9(4) COMP VALUE ZERO.
003900           05  STMT-PERIOD-SEEN-CT       PIC S9(4) COMP VALUE ZERO.
004000           05  STMT-WHENGEN-SEEN-CT      PIC S9(4) COMP VALUE ZERO.
004100           05  STMT-TITLE-VALUE          PIC X(80).
004200           05  STMT-START-DATE           PIC 9(8).
004300           05  STMT-START-DATE-R REDEFINES STMT-START-DATE.
004400               10  STMT-START-CC         PIC 9(2).
004500               10  STMT-START-YY         PIC 9(2).
004600               10  STMT-START-MM         PIC 9(2).
004700               10  STMT-START-DD         PIC 9(2).
004800           05  STMT-END-DATE             PIC 9(8).
004900           05  STMT-END-DATE-R REDEFINES STMT-END-DATE.
005000               10  STMT-END-CC           PIC 9(2).
005100               10  STMT-END-YY           PIC 9(2).
005200               10  STMT-END-MM           PIC 9(2).
005300               10  STMT-END-DD           PIC 9(2).
005400           05  STMT-GENERATED-DATE       PIC 9(8).
005500           05  STMT-GENERATED-DATE-R REDEFINES STMT-GENERATED-DATE.
005600               10  STMT-GEN-CC           PIC 9(2).
005700               10  STMT-GEN-YY           PIC 9(2).
005800               10  STMT-GEN-MM           PIC 9(2).
005900               10  STMT-GEN-DD           PIC 9(2).
006000           05  STMT-GENERATED-TIME       PIC 9(6).
006100           05  STMT-GENERATED-TIME-R REDEFINES STMT-GENERATED-TIME.
006200               10  STMT-GEN-HH           PIC 9(2).
006300               10  STMT-GEN-MN           PIC 9(2).
006400               10  STMT-GEN-SS           PIC 9(2).
006500           05  FILLER                    PIC X(20).
006600
006700      * MONTH-NAME LOOKUP - "Month D, YYYY" AND "YYYY-MM-DD" PARSING
006800       01  IBA-MONTH-TABLE-LITERALS.
006900           05  FILLER  PIC X(12) VALUE 'January  01 '.
007000           05  FILLER  PIC X(12) VALUE 'February 02 '.
007100           05  FILLER  PIC X(12) VALUE 'March    03 '.
007200           05  FILLER  PIC X(12) VALUE 'April    04 '.
007300           05  FILLER  PIC X(12) VALUE 'May      05 '.
007400           05  FILLER  PIC X(12) VALUE 'June     06 '.
007500           05  FILLER  PIC X(12) VALUE 'July     07 '.
007600           05  FILLER  PIC X(12) VALUE 'August   08 '.
007700           05  FILLER  PIC X(12) VALUE 'September09 '.
007800           05  FILLER  PIC X(12) VALUE 'October  10 '.
007900           05  FILLER  PIC X(12) VALUE 'November 11 '.
008000           05  FILLER  PIC X(12) VALUE 'December 12 '.
008100       01  IBA-MONTH-TABLE REDEFINES IBA-MONTH-TABLE-LITERALS.
008200           05  IBA-MONTH-ENTRY OCCURS 12 TIMES INDEXED BY IBA-MON-IDX.
008300               10  IBA-MONTH-NAME        PIC X(9).
008400               10  IBA-MONTH-NUMBER      PIC 9(2).
008500               10  FILLER                PIC X(01).
