000100      *****************************************************************
000200      * IBA.TIP05                                                    *
000300      * COPYBOOK    - CODE LOOKUP RECORD/TABLE (SECTION "CODES")     *
000400      * SYSTEM      - IBA  (INTRODUCING BROKER ACTIVITY FEED)        *
000500      * AUTHOR      - C. HUANG                                       *
000600      * INSTALLATION- SYSTEMS GROUP - BROKERAGE OPERATIONS            *
000700      * DATE-WRITTEN- 06/08/1995                                     *
000800      * SECURITY    - COMPANY CONFIDENTIAL - INTERNAL USE ONLY       *
000900      *                                                               *
001000      * THE "CODES" SECTION MAPS A SHORT CODE-STRING (AS IT APPEARS   *
001100      * IN A TRADE ROW'S SEMICOLON-DELIMITED "CODE" COLUMN) TO AN     *
001200      * ENGLISH MEANING.  THE MEANING IS RESOLVED HERE, ONCE, TO 0-2  *
001300      * ENUMERATED FLAGS; UNRECOGNIZED MEANINGS CARRY NO FLAGS AND    *
001400      * ARE NOT STORED.  THE FLAGS THEMSELVES ARE CARRIED ON IBA.TIP07*
001500      * (THE TRADE RECORD) AS ONE BYTE PER FLAG.  MEANING TEXT IS     *
001600      * COMPARED TRUNCATED/PADDED TO 120 BYTES, MATCHING THE WIDTH OF *
001700      * IBA-CODE-MEANING BELOW - TWO OF THE TEN KNOWN MEANING STRINGS *
001800      * RUN LONGER THAN 120 BYTES IN THE SOURCE DOCUMENT AND ARE      *
001900      * THEREFORE COMPARED ON THEIR FIRST 120 BYTES ONLY.             *
002000      *---------------------------------------------------------------
002100      * CHANGE LOG
002200      *---------------------------------------------------------------
002300      *  06/08/95 CJH  00131  ORIGINAL COPYBOOK FOR STMTLOAD BATCH
002400      *  02/17/97 CJH  00142  ADDED THE 10-ENTRY MEANING-TO-FLAGS TABLE
002500      *  10/05/98 PQR  00166  Y2K - NO DATE FIELDS IN THIS MEMBER, N/A
002600      *  08/19/01 SNG  00191  RAISED CODE-TABLE OCCURS 20 TO 40
002700      *  05/14/03 SNG  00202  ADDED DUP-DEFINED CHECK COUNTER PER CODE
002800      *  09/21/05 SNG  00125  'ASSIGNMENT' AND 'RESULTED FROM AN
002900      *                       EXPIRED POSITION' WERE MIS-KEYED WITH
003000      *                       THE OPEN FLAG ON ('AO'/'EO') - NEITHER
003100      *                       MEANING IMPLIES AN OPENING TRADE.
003200      *                       CORRECTED TO 'A-'/'E-' (HELP-5944)
003300      *---------------------------------------------------------------
003400       01  IBA-CODE-FIELD-REC.
003500           05  IBA-CODE-STRING           PIC X(04).
003600           05  IBA-CODE-MEANING          PIC X(120).
003700           05  FILLER                    PIC X(06).
003800
003900       01  IBA-CODE-TABLE-CTL.
004000           05  CODE-TABLE-COUNT          PIC S9(4) COMP VALUE ZERO.
004100           05  CODE-TABLE-MAX            PIC S9(4) COMP VALUE +40.
004200           05  CODE-TABLE OCCURS 40 TIMES INDEXED BY CODE-IDX.
004300               10  CODE-TBL-STRING       PIC X(04).
004400               10  CODE-TBL-DEFINED-CT   PIC S9(4) COMP VALUE ZERO.
004500               10  CODE-TBL-ASSIGNMENT-FL     PIC X(01) VALUE 'N'.
004600                   88  CODE-TBL-ASSIGNMENT-YES     VALUE 'Y'.
004700               10  CODE-TBL-EXPIRED-FL        PIC X(01) VALUE 'N'.
004800                   88  CODE-TBL-EXPIRED-YES        VALUE 'Y'.
004900               10  CODE-TBL-OPEN-FL           PIC X(01) VALUE 'N'.
005000                   88  CODE-TBL-OPEN-YES           VALUE 'Y'.
005100               10  CODE-TBL-CLOSE-FL          PIC X(01) VALUE 'N'.
005200                   88  CODE-TBL-CLOSE-YES          VALUE 'Y'.
005300               10  CODE-TBL-PARTIAL-EXEC-FL   PIC X(01) VALUE 'N'.
005400                   88  CODE-TBL-PARTIAL-EXEC-YES   VALUE 'Y'.
005500               10  CODE-TBL-INTERNAL-TRD-FL   PIC X(01) VALUE 'N'.
005600                   88  CODE-TBL-INTERNAL-TRD-YES   VALUE 'Y'.
005700               10  CODE-TBL-FRACTIONAL-FL     PIC X(01) VALUE 'N'.
005800                   88  CODE-TBL-FRACTIONAL-YES     VALUE 'Y'.
005900               10  CODE-TBL-MARGIN-VIOL-FL    PIC X(01) VALUE 'N'.
006000                   88  CODE-TBL-MARGIN-VIOL-YES    VALUE 'Y'.
006100           05  FILLER                    PIC X(06).
006200
006300      * LITERAL MEANING TEXT -> FLAGS MAP, RESOLVED ONE TIME PER CODE
006400      * IN 2300-PROCESS-CODES-SECTION (SEE IBAP100.CBL).  FLAG-SET
006500      * CODES: A=ASSIGNMENT E=EXPIRED O=OPEN C=CLOSE P=PARTIAL-EXEC
006600      *        I=INTERNAL-TRADE F=FRACTIONAL M=MARGIN-VIOLATION
006700       01  IBA-MEANING-TABLE-LITERALS.
006800           05  FILLER  PIC X(122) VALUE
006900              'Assignment                                                '
007000-             '                                                          '
007100-              '    A-'.
007200           05  FILLER  PIC X(122) VALUE
007300              'Resulted from an Expired Position                         '
007400-             '                                                          '
007500-              '    E-'.
007600           05  FILLER  PIC X(122) VALUE
007700              'Opening Trade                                             '
007800-             '                                                          '
007900-              '    O-'.
008000           05  FILLER  PIC X(122) VALUE
008100              'Closing Trade                                             '
008200-             '                                                          '
008300-              '    C-'.
008400           05  FILLER  PIC X(122) VALUE
008500              'Partial Execution                                         '
008600-             '                                                          '
008700-              '    P-'.
008800           05  FILLER  PIC X(122) VALUE
008900              'The transaction was executed against IB or an affiliate   '
009000-             '                                                          '
009100-              '    I-'.
009200           05  FILLER  PIC X(122) VALUE
009300              'A portion of the order was executed against IB or an affil'
009400-             'iate; IB acted as agent on a portion.                     '
009500-              '    PI'.
009600           05  FILLER  PIC X(122) VALUE
009700              'The fractional portion of this trade was executed against '
009800-             'IB or an affiliate. IB acted as agent for the whole share '
009900-              'portF-'.
010000           05  FILLER  PIC X(122) VALUE
010100              'IB acted as agent for both the fractional share portion an'
010200-             'd the whole share portion of this trade; the fractional sh'
010300-              'are I-'.
010400           05  FILLER  PIC X(122) VALUE
010500              'Ordered by IB (Margin Violation)                          '
010600-             '                                                          '
010700-              '    M-'.
010800       01  IBA-MEANING-TABLE REDEFINES IBA-MEANING-TABLE-LITERALS.
010900           05  IBA-MEANING-ENTRY OCCURS 10 TIMES
011000                       INDEXED BY IBA-MEAN-IDX.
011100               10  IBA-MEANING-TEXT      PIC X(120).
011200               10  IBA-MEANING-FLAG-SET  PIC X(02).
